000100*================================================================*
000200* DESCRICAO..: LOTE DE ARVORE FAMILIAR - EMISSAO DE RELATORIOS
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* OBJETIVO...: EMITIR A LISTAGEM DE PESSOAS DA ARVORE, NA ORDEM
000600*              DE IDADE PEDIDA NO CARTAO DE PARAMETROS, E O
000700*              RASTREIO DE ANCESTRAIS DE UM NOME INFORMADO
000800*              (QUANDO INFORMADO). ANEXA NO MESMO ARQUIVO DE
000900*              RELATORIO ABERTO PELO FT0002A (REJEICOES).
001000*----------------------------------------------------------------*
001100* HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------*
001300* 14/03/1987 JRS -------- PROGRAMA ORIGINAL - LOTE ARVORE FAMILIAR
001400* 02/05/1991 JRS RFC0098  QTDE MAX PESSOAS 100 P/ 200 (CRESCE)
001500* 09/11/1998 JRS RFC0231  REVISAO GERAL PARA VIRADA DO ANO 2000
001600* 22/07/2004 MCS RFC0512  PARM DE ORDENACAO PASSA A ACEITAR DESC
001700* 30/01/2012 LFA RFC0877  INCLUIDO RASTREIO DE ANCESTRAIS (BFS)
001800* 30/01/2012 LFA RFC0877  RETIRADOS CABECALHO E PAGINACAO - LAYOUT
001900*                         DE SAIDA PASSOU A SER FIXO POR NORMATIVO
002000*================================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. FT0004A.
002300 AUTHOR. JOSE ROBERTO.
002400 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS.
002500 DATE-WRITTEN. 14/03/1987.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - NUCLEO DE SISTEMAS.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOPO-FORMULARIO
003300     UPSI-0 ON  STATUS IS FT04-DEBUG-LIGADO
003400            OFF STATUS IS FT04-DEBUG-DESLIGADO.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RELATORIO-FILE ASSIGN TO 'RELATORIO.txt'
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  RELATORIO-FILE.
004400 01  FD-RELATORIO-LINHA           PIC X(132).
004500
004600 WORKING-STORAGE SECTION.
004700
004800*    INDICES DE PERCURSO DA ARVORE E DA FILA DE RASTREIO
004900 01  WRK-INDICES.
005000  05  WRK-IDX-FAIXA               PIC S9(04) COMP VALUE ZERO.
005100  05  WRK-IDX-NO-ATUAL            PIC S9(04) COMP VALUE ZERO.
005200  05  WRK-IDX-FILHO               PIC S9(02) COMP VALUE ZERO.
005300  05  WRK-IDX-GRAND               PIC S9(02) COMP VALUE ZERO.
005400  05  WRK-LINHA-POS               PIC S9(04) COMP VALUE 1.
005500  05  WRK-PROFUNDIDADE-ATUAL      PIC 9(03) COMP VALUE ZERO.
005600  05  WRK-PROX-PROFUNDIDADE       PIC 9(03) COMP VALUE ZERO.
005700  05  FILLER                      PIC X(05) VALUE SPACES.
005800
005900*    AREA DE BUSCA LINEAR NA TABELA DE PESSOAS DA ARVORE
006000 01  WRK-BUSCA.
006100  05  WRK-NOME-BUSCA              PIC X(30) VALUE SPACES.
006200  05  WRK-IDX-BUSCA               PIC S9(04) COMP VALUE ZERO.
006300  05  WRK-IDX-PESSOA              PIC S9(04) COMP VALUE ZERO.
006400  05  FILLER                      PIC X(05) VALUE SPACES.
006500
006600*    CONTADORES DE LINHAS EMITIDAS NOS DOIS RELATORIOS
006700 01  WRK-CONTADOR-LISTAGEM.
006800  05  WRK-QTDE-LISTADAS           PIC 9(04) VALUE ZEROS.
006900*    REDEFINE O CONTADOR EM 2 PARES DE 2 POSICOES - USADO SO NO
007000*    DISPLAY DE CONFERENCIA QUANDO O SWITCH DE DEBUG ESTA LIGADO.
007100  05  WRK-QTDE-LISTADAS-PARES REDEFINES WRK-QTDE-LISTADAS.
007200   10 WRK-QTDE-LISTADAS-PAR1      PIC 9(02).
007300   10 WRK-QTDE-LISTADAS-PAR2      PIC 9(02).
007400  05  WRK-QTDE-ANCESTRAIS         PIC 9(04) VALUE ZEROS.
007500  05  FILLER                      PIC X(05) VALUE SPACES.
007600
007700*    AREA DE EDICAO DE IDADE - COMPACTADA (JUSTIFIED LEFT)
007800 01  WRK-EDICAO-IDADE.
007900  05  WRK-IDADE-EDT               PIC ZZ9.
008000  05  WRK-IDADE-COMPACTA          PIC X(03) JUSTIFIED LEFT.
008100  05  FILLER                      PIC X(05) VALUE SPACES.
008200
008300*    MONTAGEM DO ROTULO DE PROFUNDIDADE NO RASTREIO ANCESTRAL
008400 01  WRK-LABEL-ANCESTRAL.
008500  05  WRK-LABEL-BUFFER            PIC X(40) VALUE SPACES.
008600  05  WRK-LABEL-POS               PIC S9(04) COMP VALUE 1.
008700  05  FILLER                      PIC X(05) VALUE SPACES.
008800
008900*    LINHA DE RELATORIO - LISTAGEM, TOTAIS E MENSAGEM DE ERRO
009000 01  WRK-LINHA-RELATORIO          PIC X(132) VALUE SPACES.
009100*    REDEFINE PARA MONTAR AS LINHAS DE TOTAL DE FIM DE SECAO
009200 01  WRK-LINHA-TOTAL REDEFINES WRK-LINHA-RELATORIO.
009300  05  WRK-TOTAL-PREFIXO           PIC X(25).
009400  05  WRK-TOTAL-VALOR             PIC X(107).
009500*    REDEFINE PARA MONTAR A MENSAGEM DE ANCESTRAL NAO ENCONTRADO
009600 01  WRK-LINHA-ERRO REDEFINES WRK-LINHA-RELATORIO.
009700  05  WRK-ERRO-PREFIXO            PIC X(19).
009800  05  WRK-ERRO-CORPO              PIC X(113).
009900
010000*    CAMPOS EDITADOS PARA AS LINHAS DE TOTAIS
010100 01  WRK-TOTAIS-EDITADOS.
010200  05  WRK-QTDE-LISTADAS-EDT       PIC ZZZ9.
010300  05  WRK-QTDE-ANCESTRAIS-EDT     PIC ZZZ9.
010400  05  FILLER                      PIC X(05) VALUE SPACES.
010500
010600 LINKAGE SECTION.
010700*    BOOK UNICO DE TRABALHO DO MOTOR DE ARVORE FAMILIAR
010800     COPY FT0002C.
010900
011000*    BOOK DE DATA DO SISTEMA - RECEBIDO MAS SO USADO EM DEBUG
011100     COPY FT0099C.
011200
011300*================================================================*
011400 PROCEDURE DIVISION USING FT0002C-REGISTRO
011500                           FT0099C-REGISTRO
011600                           FT0099C-DATA-DDMMAAAA.
011700*================================================================*
011800
011900*----------------------------------------------------------------*
012000*    PROCESSAMENTO PRINCIPAL
012100*----------------------------------------------------------------*
012200 0000-PROCESSAR                   SECTION.
012300*----------------------------------------------------------------*
012400
012500      OPEN EXTEND RELATORIO-FILE
012600
012700      IF FT04-DEBUG-LIGADO
012800         DISPLAY 'FT0004A - DATA DO LOTE: '
012900                 FT0099C-DATA-DDMMAAAA
013000      END-IF
013100
013200      PERFORM 0100-GERAR-LISTAGEM
013300      PERFORM 0200-RASTREAR-ANCESTRAIS THRU 0200-SAIDA
013400
013500      CLOSE RELATORIO-FILE
013600      .
013700*----------------------------------------------------------------*
013800 0000-END.                        EXIT.
013900*----------------------------------------------------------------*
014000
014100*----------------------------------------------------------------*
014200*    LISTAGEM DE TODAS AS PESSOAS DA ARVORE, POR FAIXA DE IDADE,
014300*    NA ORDEM PEDIDA NO CARTAO DE PARAMETROS (ASC OU DESC)
014400*----------------------------------------------------------------*
014500 0100-GERAR-LISTAGEM              SECTION.
014600*----------------------------------------------------------------*
014700
014800      MOVE ZERO                   TO WRK-QTDE-LISTADAS
014900
015000      IF FT0002C-ORDEM-DESCENDENTE
015100         PERFORM 0110-LISTAR-FAIXA
015200            VARYING WRK-IDX-FAIXA FROM 151 BY -1
015300            UNTIL WRK-IDX-FAIXA < 1
015400      ELSE
015500         PERFORM 0110-LISTAR-FAIXA
015600            VARYING WRK-IDX-FAIXA FROM 1 BY 1
015700            UNTIL WRK-IDX-FAIXA > 151
015800      END-IF
015900
016000      PERFORM 0180-GRAVAR-TOTAL-PESSOAS
016100
016200      IF FT04-DEBUG-LIGADO
016300         DISPLAY 'FT0004A - LISTADAS (PARES): '
016400                 WRK-QTDE-LISTADAS-PAR1 '/'
016500                 WRK-QTDE-LISTADAS-PAR2
016600      END-IF
016700      .
016800*----------------------------------------------------------------*
016900 0100-END.                        EXIT.
017000*----------------------------------------------------------------*
017100
017200*----------------------------------------------------------------*
017300*    PERCORRER A CADEIA (LIFO) DE UMA FAIXA DE IDADE
017400*----------------------------------------------------------------*
017500 0110-LISTAR-FAIXA                SECTION.
017600*----------------------------------------------------------------*
017700
017800      MOVE FT0002C-FAIXA-IDADE(WRK-IDX-FAIXA) TO WRK-IDX-NO-ATUAL
017900
018000      PERFORM 0120-PERCORRER-CADEIA
018100         UNTIL WRK-IDX-NO-ATUAL = ZERO
018200      .
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 0110-end
018500 0110-END.                        EXIT.
018600*----------------------------------------------------------------*
018700
018800*----------------------------------------------------------------*
018900*    GRAVAR UMA PESSOA DA CADEIA E AVANCAR P/ A PROXIMA
019000*----------------------------------------------------------------*
019100 0120-PERCORRER-CADEIA            SECTION.
019200*----------------------------------------------------------------*
019300
019400      PERFORM 0130-GRAVAR-LINHA-PESSOA
019500      ADD 1 TO WRK-QTDE-LISTADAS
019600      MOVE FT0002C-PES-PROX-IDX(WRK-IDX-NO-ATUAL)
019700                                  TO WRK-IDX-NO-ATUAL
019800      .
019900*----------------------------------------------------------------*
020000*> cobol-lint CL002 0120-end
020100 0120-END.                        EXIT.
020200*----------------------------------------------------------------*
020300
020400*----------------------------------------------------------------*
020500*    MONTAR E GRAVAR A LINHA DE UMA PESSOA DA LISTAGEM
020600*----------------------------------------------------------------*
020700 0130-GRAVAR-LINHA-PESSOA         SECTION.
020800*----------------------------------------------------------------*
020900
021000      MOVE SPACES                 TO WRK-LINHA-RELATORIO
021100      MOVE 1                      TO WRK-LINHA-POS
021200      MOVE FT0002C-PES-IDADE(WRK-IDX-NO-ATUAL) TO WRK-IDADE-EDT
021300      MOVE WRK-IDADE-EDT          TO WRK-IDADE-COMPACTA
021400
021500      STRING 'Person: '                       DELIMITED BY SIZE
021600             FT0002C-PES-NOME(WRK-IDX-NO-ATUAL)
021700                                               DELIMITED BY SPACE
021800             ', age: '                         DELIMITED BY SIZE
021900             WRK-IDADE-COMPACTA                DELIMITED BY SPACE
022000             INTO WRK-LINHA-RELATORIO
022100             WITH POINTER WRK-LINHA-POS
022200
022300      IF FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL) NOT = SPACES
022400         AND FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL) NOT = SPACES
022500         STRING ', parents: '                 DELIMITED BY SIZE
022600                FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL)
022700                                               DELIMITED BY SPACE
022800                ', '                           DELIMITED BY SIZE
022900                FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL)
023000                                               DELIMITED BY SPACE
023100                INTO WRK-LINHA-RELATORIO
023200                WITH POINTER WRK-LINHA-POS
023300      ELSE
023400         IF FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL) NOT = SPACES
023500            STRING ', parent: '                DELIMITED BY SIZE
023600                   FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL)
023700                                               DELIMITED BY SPACE
023800                   INTO WRK-LINHA-RELATORIO
023900                   WITH POINTER WRK-LINHA-POS
024000         ELSE
024100            IF FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL) NOT = SPACES
024200               STRING ', parent: '             DELIMITED BY SIZE
024300                      FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL)
024400                                               DELIMITED BY SPACE
024500                      INTO WRK-LINHA-RELATORIO
024600                      WITH POINTER WRK-LINHA-POS
024700            END-IF
024800         END-IF
024900      END-IF
025000
025100      IF FT0002C-PES-QTDE-FILHOS(WRK-IDX-NO-ATUAL) > ZERO
025200         STRING ', children: '                DELIMITED BY SIZE
025300                INTO WRK-LINHA-RELATORIO
025400                WITH POINTER WRK-LINHA-POS
025500         PERFORM 0140-LISTAR-FILHO
025600            VARYING WRK-IDX-FILHO FROM 1 BY 1
025700            UNTIL WRK-IDX-FILHO >
025800                  FT0002C-PES-QTDE-FILHOS(WRK-IDX-NO-ATUAL)
025900      END-IF
026000
026100      MOVE WRK-LINHA-RELATORIO    TO FD-RELATORIO-LINHA
026200      WRITE FD-RELATORIO-LINHA
026300      .
026400*----------------------------------------------------------------*
026500*> cobol-lint CL002 0130-end
026600 0130-END.                        EXIT.
026700*----------------------------------------------------------------*
026800
026900*----------------------------------------------------------------*
027000*    ACRESCENTAR UM NOME DE FILHO NA LINHA DA LISTAGEM
027100*----------------------------------------------------------------*
027200 0140-LISTAR-FILHO                SECTION.
027300*----------------------------------------------------------------*
027400
027500      IF WRK-IDX-FILHO > 1
027600         STRING ', '                          DELIMITED BY SIZE
027700                INTO WRK-LINHA-RELATORIO
027800                WITH POINTER WRK-LINHA-POS
027900      END-IF
028000
028100      STRING FT0002C-PES-FILHO(WRK-IDX-NO-ATUAL WRK-IDX-FILHO)
028200                                               DELIMITED BY SPACE
028300             INTO WRK-LINHA-RELATORIO
028400             WITH POINTER WRK-LINHA-POS
028500      .
028600*----------------------------------------------------------------*
028700*> cobol-lint CL002 0140-end
028800 0140-END.                        EXIT.
028900*----------------------------------------------------------------*
029000
029100*----------------------------------------------------------------*
029200*    GRAVAR A LINHA DE TOTAL DE PESSOAS LISTADAS
029300*----------------------------------------------------------------*
029400 0180-GRAVAR-TOTAL-PESSOAS        SECTION.
029500*----------------------------------------------------------------*
029600
029700      MOVE SPACES                 TO WRK-LINHA-RELATORIO
029800      MOVE WRK-QTDE-LISTADAS      TO WRK-QTDE-LISTADAS-EDT
029900
030000      STRING 'TOTAL PERSONS LISTED: '         DELIMITED BY SIZE
030100             WRK-QTDE-LISTADAS-EDT             DELIMITED BY SIZE
030200             INTO WRK-LINHA-RELATORIO
030300
030400      MOVE WRK-LINHA-RELATORIO    TO FD-RELATORIO-LINHA
030500      WRITE FD-RELATORIO-LINHA
030600      .
030700*----------------------------------------------------------------*
030800*> cobol-lint CL002 0180-end
030900 0180-END.                        EXIT.
031000*----------------------------------------------------------------*
031100
031200*----------------------------------------------------------------*
031300*    RASTREIO DE ANCESTRAIS DO NOME PEDIDO NO CARTAO (BFS)
031400*----------------------------------------------------------------*
031500 0200-RASTREAR-ANCESTRAIS         SECTION.
031600*----------------------------------------------------------------*
031700
031800      IF FT0002C-PARM-NOME-ANCESTRAL = SPACES
031900         GO TO 0200-SAIDA
032000      END-IF
032100
032200      MOVE FT0002C-PARM-NOME-ANCESTRAL TO WRK-NOME-BUSCA
032300      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
032400
032500      IF NOT FT0002C-ENCONTROU-PESSOA
032600         MOVE SPACES               TO WRK-LINHA-RELATORIO
032700         MOVE 'PERSON NOT FOUND: '  TO WRK-ERRO-PREFIXO
032800         MOVE FT0002C-PARM-NOME-ANCESTRAL TO WRK-ERRO-CORPO
032900         MOVE WRK-LINHA-RELATORIO   TO FD-RELATORIO-LINHA
033000         WRITE FD-RELATORIO-LINHA
033100         GO TO 0200-SAIDA
033200      END-IF
033300
033400      PERFORM 0331-LIMPAR-VISITADO
033500         VARYING WRK-IDX-PESSOA FROM 1 BY 1
033600         UNTIL WRK-IDX-PESSOA > FT0002C-QTDE-PESSOAS
033700
033800      MOVE ZERO                   TO FT0002C-FILA-TOPO
033900      MOVE ZERO                   TO FT0002C-FILA-BASE
034000      MOVE ZERO                   TO WRK-QTDE-ANCESTRAIS
034100
034200      ADD 1 TO FT0002C-FILA-BASE
034300      MOVE WRK-IDX-BUSCA          TO
034400               FT0002C-FILA-IDX-PESSOA(FT0002C-FILA-BASE)
034500      MOVE ZERO                   TO
034600               FT0002C-FILA-PROFUNDIDADE(FT0002C-FILA-BASE)
034700      SET FT0002C-PESSOA-VISITADA(WRK-IDX-BUSCA) TO TRUE
034800
034900      PERFORM 0220-PROCESSAR-FILA
035000         UNTIL FT0002C-FILA-TOPO = FT0002C-FILA-BASE
035100
035200      PERFORM 0230-GRAVAR-TOTAL-ANCESTRAIS
035300
035400      GO TO 0200-SAIDA
035500      .
035600*----------------------------------------------------------------*
035700 0200-SAIDA.                      EXIT.
035800*----------------------------------------------------------------*
035900
036000*----------------------------------------------------------------*
036100*    DESENFILEIRAR UM NO, GRAVAR SUA LINHA E ENFILEIRAR OS PAIS
036200*----------------------------------------------------------------*
036300 0220-PROCESSAR-FILA              SECTION.
036400*----------------------------------------------------------------*
036500
036600      ADD 1 TO FT0002C-FILA-TOPO
036700      MOVE FT0002C-FILA-IDX-PESSOA(FT0002C-FILA-TOPO)
036800                                  TO WRK-IDX-NO-ATUAL
036900      MOVE FT0002C-FILA-PROFUNDIDADE(FT0002C-FILA-TOPO)
037000                                  TO WRK-PROFUNDIDADE-ATUAL
037100
037200      PERFORM 0240-MONTAR-LABEL
037300      PERFORM 0250-GRAVAR-LINHA-ANCESTRAL
037400
037500      IF WRK-PROFUNDIDADE-ATUAL > ZERO
037600         ADD 1 TO WRK-QTDE-ANCESTRAIS
037700      END-IF
037800
037900      MOVE FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL) TO WRK-NOME-BUSCA
038000      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
038100      PERFORM 0260-ENFILEIRAR-PAI
038200
038300      MOVE FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL) TO WRK-NOME-BUSCA
038400      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
038500      PERFORM 0260-ENFILEIRAR-PAI
038600      .
038700*----------------------------------------------------------------*
038800*> cobol-lint CL002 0220-end
038900 0220-END.                        EXIT.
039000*----------------------------------------------------------------*
039100
039200*----------------------------------------------------------------*
039300*    ENFILEIRAR UM PAI ACHADO E AINDA NAO VISITADO
039400*----------------------------------------------------------------*
039500 0260-ENFILEIRAR-PAI              SECTION.
039600*----------------------------------------------------------------*
039700
039800      IF FT0002C-ENCONTROU-PESSOA
039900         IF FT0002C-PESSOA-NAO-VISITADA(WRK-IDX-BUSCA)
040000            SET FT0002C-PESSOA-VISITADA(WRK-IDX-BUSCA) TO TRUE
040100            ADD 1 TO FT0002C-FILA-BASE
040200            MOVE WRK-IDX-BUSCA    TO FT0002C-FILA-IDX-PESSOA
040300                                               (FT0002C-FILA-BASE)
040400            MOVE WRK-PROFUNDIDADE-ATUAL
040500                                  TO WRK-PROX-PROFUNDIDADE
040600            ADD 1 TO WRK-PROX-PROFUNDIDADE
040700            MOVE WRK-PROX-PROFUNDIDADE
040800                            TO FT0002C-FILA-PROFUNDIDADE
040900                                               (FT0002C-FILA-BASE)
041000         END-IF
041100      END-IF
041200      .
041300*----------------------------------------------------------------*
041400*> cobol-lint CL002 0260-end
041500 0260-END.                        EXIT.
041600*----------------------------------------------------------------*
041700
041800*----------------------------------------------------------------*
041900*    GRAVAR A LINHA DE TOTAL DE ANCESTRAIS LISTADOS
042000*----------------------------------------------------------------*
042100 0230-GRAVAR-TOTAL-ANCESTRAIS     SECTION.
042200*----------------------------------------------------------------*
042300
042400      MOVE SPACES                 TO WRK-LINHA-RELATORIO
042500      MOVE WRK-QTDE-ANCESTRAIS    TO WRK-QTDE-ANCESTRAIS-EDT
042600
042700      STRING 'TOTAL ANCESTORS LISTED: '       DELIMITED BY SIZE
042800             WRK-QTDE-ANCESTRAIS-EDT           DELIMITED BY SIZE
042900             INTO WRK-LINHA-RELATORIO
043000
043100      MOVE WRK-LINHA-RELATORIO    TO FD-RELATORIO-LINHA
043200      WRITE FD-RELATORIO-LINHA
043300      .
043400*----------------------------------------------------------------*
043500*> cobol-lint CL002 0230-end
043600 0230-END.                        EXIT.
043700*----------------------------------------------------------------*
043800
043900*----------------------------------------------------------------*
044000*    MONTAR O ROTULO DA PROFUNDIDADE ATUAL (PERSON/PARENT/GRAND)
044100*----------------------------------------------------------------*
044200 0240-MONTAR-LABEL                SECTION.
044300*----------------------------------------------------------------*
044400
044500      MOVE SPACES                 TO WRK-LABEL-BUFFER
044600      MOVE 1                      TO WRK-LABEL-POS
044700
044800      IF WRK-PROFUNDIDADE-ATUAL = ZERO
044900         STRING 'person:'                     DELIMITED BY SIZE
045000                INTO WRK-LABEL-BUFFER
045100                WITH POINTER WRK-LABEL-POS
045200      ELSE
045300         PERFORM 0241-ACRESCENTAR-GRAND
045400            VARYING WRK-IDX-GRAND FROM 1 BY 1
045500            UNTIL WRK-IDX-GRAND > (WRK-PROFUNDIDADE-ATUAL - 1)
045600         STRING 'parent:'                     DELIMITED BY SIZE
045700                INTO WRK-LABEL-BUFFER
045800                WITH POINTER WRK-LABEL-POS
045900      END-IF
046000      .
046100*----------------------------------------------------------------*
046200*> cobol-lint CL002 0240-end
046300 0240-END.                        EXIT.
046400*----------------------------------------------------------------*
046500
046600*----------------------------------------------------------------*
046700*    ACRESCENTAR UM "GRAND " NO ROTULO EM MONTAGEM
046800*----------------------------------------------------------------*
046900 0241-ACRESCENTAR-GRAND           SECTION.
047000*----------------------------------------------------------------*
047100
047200      STRING 'grand '                         DELIMITED BY SIZE
047300             INTO WRK-LABEL-BUFFER
047400             WITH POINTER WRK-LABEL-POS
047500      .
047600*----------------------------------------------------------------*
047700*> cobol-lint CL002 0241-end
047800 0241-END.                        EXIT.
047900*----------------------------------------------------------------*
048000
048100*----------------------------------------------------------------*
048200*    GRAVAR A LINHA DE UM NO DO RASTREIO DE ANCESTRAIS
048300*----------------------------------------------------------------*
048400 0250-GRAVAR-LINHA-ANCESTRAL      SECTION.
048500*----------------------------------------------------------------*
048600
048700      MOVE SPACES                 TO WRK-LINHA-RELATORIO
048800
049100      STRING WRK-LABEL-BUFFER(1:WRK-LABEL-POS - 1)
049200                                               DELIMITED BY SIZE
049300             ' '                               DELIMITED BY SIZE
049400             FT0002C-PES-NOME(WRK-IDX-NO-ATUAL)
049500                                               DELIMITED BY SPACE
049800             INTO WRK-LINHA-RELATORIO
049900
050000      MOVE WRK-LINHA-RELATORIO    TO FD-RELATORIO-LINHA
050100      WRITE FD-RELATORIO-LINHA
050200      .
050300*----------------------------------------------------------------*
050400*> cobol-lint CL002 0250-end
050500 0250-END.                        EXIT.
050600*----------------------------------------------------------------*
050700
050800*----------------------------------------------------------------*
050900*    BUSCA LINEAR DE NOME NA TABELA DE PESSOAS DA ARVORE
051000*----------------------------------------------------------------*
051100 0310-BUSCAR-NOME                 SECTION.
051200*----------------------------------------------------------------*
051300
051400      MOVE ZERO                   TO WRK-IDX-BUSCA
051500      MOVE 'N'                    TO FT0002C-PESSOA-ENCONTRADA
051600
051700      IF WRK-NOME-BUSCA = SPACES
051800         GO TO 0310-SAIDA
051900      END-IF
052000
052100      PERFORM 0311-COMPARAR-NOME
052200         VARYING WRK-IDX-PESSOA FROM 1 BY 1
052300         UNTIL WRK-IDX-PESSOA > FT0002C-QTDE-PESSOAS
052400            OR FT0002C-ENCONTROU-PESSOA
052500
052600      GO TO 0310-SAIDA
052700      .
052800*----------------------------------------------------------------*
052900 0311-COMPARAR-NOME.
053000
053100      IF WRK-NOME-BUSCA = FT0002C-PES-NOME(WRK-IDX-PESSOA)
053200         MOVE WRK-IDX-PESSOA      TO WRK-IDX-BUSCA
053300         MOVE 'S'                 TO FT0002C-PESSOA-ENCONTRADA
053400      END-IF
053500      .
053600*----------------------------------------------------------------*
053700 0310-SAIDA.                      EXIT.
053800*----------------------------------------------------------------*
053900
054000*----------------------------------------------------------------*
054100*    LIMPAR A MARCA DE VISITA DE UMA PESSOA DA TABELA
054200*----------------------------------------------------------------*
054300 0331-LIMPAR-VISITADO             SECTION.
054400*----------------------------------------------------------------*
054500
054600      SET FT0002C-PESSOA-NAO-VISITADA(WRK-IDX-PESSOA) TO TRUE
054700      .
054800*----------------------------------------------------------------*
054900*> cobol-lint CL002 0331-end
055000 0331-END.                        EXIT.
055100*----------------------------------------------------------------*
055200
055300*----------------------------------------------------------------*
055400*    FINALIZAR PROGRAMA
055500*----------------------------------------------------------------*
055600 9999-FINALIZAR                   SECTION.
055700*----------------------------------------------------------------*
055800
055900      GOBACK
056000      .
056100*----------------------------------------------------------------*
056200*> cobol-lint CL002 9999-end
056300 9999-END.                        EXIT.
056400*----------------------------------------------------------------*
