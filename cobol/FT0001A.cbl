000100*================================================================*
000200* DESCRICAO..: LOTE DE ARVORE FAMILIAR - PROGRAMA CONDUTOR
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* OBJETIVO...: COORDENAR A EXECUCAO DO LOTE - LE OS PARAMETROS,
000600*              ACIONA A MONTAGEM DA ARVORE, A GRAVACAO DO ARQUIVO
000700*              DE PESSOAS E A EMISSAO DOS RELATORIOS.
000800*----------------------------------------------------------------*
000900* HISTORICO DE ALTERACOES
001000*----------------------------------------------------------------*
001100* 14/03/1987 JRS -------- PROGRAMA ORIGINAL - LOTE ARVORE FAMILIAR
001200* 02/05/1991 JRS RFC0098  INCLUIDA CHAMADA AO FT0099A P/ CABECALHO
001300* 09/11/1998 JRS RFC0231  REVISAO GERAL PARA VIRADA DO ANO 2000
001400* 22/07/2004 MCS RFC0512  PARM DE ORDENACAO PASSA A ACEITAR DESC
001500* 30/01/2012 LFA RFC0877  INCLUIDA CHAMADA AO FT0004A (RASTREIO)
001600* 30/01/2012 LFA RFC0877  UNIFICADO BOOK DE TRABALHO EM 1 SO USING
001700*================================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FT0001A.
002000 AUTHOR. JOSE ROBERTO.
002100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS.
002200 DATE-WRITTEN. 14/03/1987.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO - NUCLEO DE SISTEMAS.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOPO-FORMULARIO
003000     UPSI-0 ON  STATUS IS FT01-DEBUG-LIGADO
003100            OFF STATUS IS FT01-DEBUG-DESLIGADO.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500
003600*    BOOK UNICO DE TRABALHO DO MOTOR DE ARVORE FAMILIAR
003700     COPY FT0002C.
003800
003900*    BOOK DE DATA DO SISTEMA (P/ CABECALHO DOS RELATORIOS)
004000     COPY FT0099C.
004100
004200*    AREA DE TRABALHO PROPRIA DO CONDUTOR
004300 01  WRK-AREAS-CONDUTOR.
004400  05  WRK-RESP-ORDEM               PIC X(04) VALUE SPACES.
004500*    REDEFINE A RESPOSTA DE ORDEM COMO 2 CAMPOS DE 2 POSICOES -
004600*    USADO SOMENTE PARA CONFERENCIA VISUAL NO DISPLAY DE DEBUG.
004700  05  WRK-RESP-ORDEM-PARES REDEFINES WRK-RESP-ORDEM.
004800   10 WRK-RESP-ORDEM-PAR1          PIC X(02).
004900   10 WRK-RESP-ORDEM-PAR2          PIC X(02).
005000*    REDEFINE SO O 1O CARACTER DIGITADO - CONFERENCIA RAPIDA DE
005100*    BRANCO/MINUSCULA ANTES DE COMPARAR A PALAVRA INTEIRA.
005200  05  WRK-RESP-ORDEM-1A-POSICAO REDEFINES WRK-RESP-ORDEM
005300                               PIC X(01).
005400  05  WRK-RESP-ANCESTRAL           PIC X(30) VALUE SPACES.
005500  05  WRK-QTDE-TOTAL-PESSOAS       PIC S9(04) COMP VALUE ZERO.
005600*    COPIA ZONADA DA QTDE TOTAL - SO PARA O DISPLAY DE DEBUG,
005700*    JA QUE O CAMPO COMP NAO SE PRESTA A REDEFINES EM PARES.
005800  05  WRK-QTDE-TOTAL-EDT           PIC 9(04) VALUE ZEROS.
005900  05  WRK-QTDE-TOTAL-PARES REDEFINES WRK-QTDE-TOTAL-EDT.
006000   10 WRK-QTDE-TOTAL-PAR1          PIC 9(02).
006100   10 WRK-QTDE-TOTAL-PAR2          PIC 9(02).
006200
006300*================================================================*
006400 PROCEDURE DIVISION.
006500*================================================================*
006600
006700*----------------------------------------------------------------*
006800*    PROCESSAMENTO PRINCIPAL DO LOTE
006900*----------------------------------------------------------------*
007000 0000-PROCESSAR                   SECTION.
007100*----------------------------------------------------------------*
007200
007300      PERFORM 0001-OBTER-PARAMETROS
007400      PERFORM 0002-OBTER-DATA-SISTEMA
007500      PERFORM 0003-MONTAR-ARVORE
007600      PERFORM 0004-GRAVAR-ARQUIVO-PESSOAS
007700      PERFORM 0005-EMITIR-RELATORIOS
007800      PERFORM 9999-FINALIZAR
007900      .
008000*----------------------------------------------------------------*
008100 0000-END.                        EXIT.
008200*----------------------------------------------------------------*
008300
008400*----------------------------------------------------------------*
008500*    LER O CARTAO DE PARAMETROS DA EXECUCAO (ORDEM + ANCESTRAL)
008600*----------------------------------------------------------------*
008700 0001-OBTER-PARAMETROS            SECTION.
008800*----------------------------------------------------------------*
008900
009000      DISPLAY 'FT0001A - ORDEM DA LISTAGEM (ASC/DESC) : '
009100              WITH NO ADVANCING
009200      ACCEPT WRK-RESP-ORDEM
009300      DISPLAY 'FT0001A - NOME PARA RASTREIO ANCESTRAL  : '
009400              WITH NO ADVANCING
009500      ACCEPT WRK-RESP-ANCESTRAL
009600
009700      MOVE WRK-RESP-ORDEM         TO FT0002C-PARM-ORDEM
009800      MOVE WRK-RESP-ANCESTRAL     TO FT0002C-PARM-NOME-ANCESTRAL
009900
010000      IF NOT FT0002C-ORDEM-ASCENDENTE
010100         AND NOT FT0002C-ORDEM-DESCENDENTE
010200         DISPLAY 'FT0001A - ORDEM INVALIDA - ASSUMIDO ASC'
010300         MOVE 'ASC '              TO FT0002C-PARM-ORDEM
010400      END-IF
010500
010600      IF FT01-DEBUG-LIGADO
010700         DISPLAY 'FT0001A - PARM CARTAO: ' FT0002C-PARM-CARTAO
010800         DISPLAY 'FT0001A - 1O CARACTER DA ORDEM: '
010900                 WRK-RESP-ORDEM-1A-POSICAO
011000      END-IF
011100      .
011200*----------------------------------------------------------------*
011300 0001-END.                        EXIT.
011400*----------------------------------------------------------------*
011500
011600*----------------------------------------------------------------*
011700*    OBTER A DATA DO SISTEMA PARA OS CABECALHOS DE RELATORIO
011800*----------------------------------------------------------------*
011900 0002-OBTER-DATA-SISTEMA          SECTION.
012000*----------------------------------------------------------------*
012100
012200      CALL 'FT0099A' USING FT0099C-REGISTRO
012300                            FT0099C-DATA-DDMMAAAA
012400      .
012500*----------------------------------------------------------------*
012600 0002-END.                        EXIT.
012700*----------------------------------------------------------------*
012800
012900*----------------------------------------------------------------*
013000*    ACIONAR A MONTAGEM DA ARVORE A PARTIR DO ARQUIVO DE
013100*    TRANSACOES - REGRAS 1 A 9 SAO APLICADAS DENTRO DO FT0002A
013200*----------------------------------------------------------------*
013300 0003-MONTAR-ARVORE               SECTION.
013400*----------------------------------------------------------------*
013500
013600      CALL 'FT0002A' USING FT0002C-REGISTRO
013700
013800      MOVE FT0002C-QTDE-PESSOAS   TO WRK-QTDE-TOTAL-PESSOAS
013900      MOVE WRK-QTDE-TOTAL-PESSOAS TO WRK-QTDE-TOTAL-EDT
014000
014100      IF FT01-DEBUG-LIGADO
014200         DISPLAY 'FT0001A - QTDE PESSOAS (PARES): '
014300                 WRK-QTDE-TOTAL-PAR1 '/' WRK-QTDE-TOTAL-PAR2
014400      END-IF
014500      .
014600*----------------------------------------------------------------*
014700 0003-END.                        EXIT.
014800*----------------------------------------------------------------*
014900
015000*----------------------------------------------------------------*
015100*    ACIONAR A GRAVACAO DO ARQUIVO DE PESSOAS ACEITAS
015200*----------------------------------------------------------------*
015300 0004-GRAVAR-ARQUIVO-PESSOAS      SECTION.
015400*----------------------------------------------------------------*
015500
015600      IF WRK-QTDE-TOTAL-PESSOAS   > ZERO
015700         CALL 'FT0003A' USING FT0002C-REGISTRO
015800      ELSE
015900         DISPLAY 'FT0001A - NENHUMA PESSOA ACEITA NO LOTE'
016000      END-IF
016100      .
016200*----------------------------------------------------------------*
016300 0004-END.                        EXIT.
016400*----------------------------------------------------------------*
016500
016600*----------------------------------------------------------------*
016700*    ACIONAR A EMISSAO DOS RELATORIOS (LISTA + RASTREIO)
016800*----------------------------------------------------------------*
016900 0005-EMITIR-RELATORIOS           SECTION.
017000*----------------------------------------------------------------*
017100
017200      CALL 'FT0004A' USING FT0002C-REGISTRO
017300                            FT0099C-REGISTRO
017400                            FT0099C-DATA-DDMMAAAA
017500      .
017600*----------------------------------------------------------------*
017700 0005-END.                        EXIT.
017800*----------------------------------------------------------------*
017900
018000*----------------------------------------------------------------*
018100*    ENCERRAR O LOTE
018200*----------------------------------------------------------------*
018300 9999-FINALIZAR                   SECTION.
018400*----------------------------------------------------------------*
018500
018600      DISPLAY 'FT0001A - LOTE ARVORE FAMILIAR ENCERRADO'
018700      STOP RUN
018800      .
018900*----------------------------------------------------------------*
019000 9999-END.                        EXIT.
019100*----------------------------------------------------------------*
