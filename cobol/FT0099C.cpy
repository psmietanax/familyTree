000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 14/03/1987
000400* BOOK DE DATA DO SISTEMA - USADO NO CABECALHO DOS RELATORIOS
000500* FORMATO: YYYYMMDD
000600*----------------------------------------------------------------*
000700* FT0099C-DATA-ANO   = ANO DA EXECUCAO DO LOTE
000800* FT0099C-DATA-MES   = MES DA EXECUCAO DO LOTE
000900* FT0099C-DATA-DIA   = DIA DA EXECUCAO DO LOTE
001000*----------------------------------------------------------------*
001100* 14/03/1987 JRS -------- BOOK ORIGINAL
001200* 09/11/1998 JRS RFC0231  REVISAO PIC ANO 2000
001300*================================================================*
001400 01  FT0099C-REGISTRO.
001500  05  FT0099C-DATA.
001600   10 FT0099C-DATA-ANO            PIC 9(004).
001700   10 FT0099C-DATA-MES            PIC 9(002).
001800   10 FT0099C-DATA-DIA            PIC 9(002).
001900  05  FILLER                      PIC X(005) VALUE SPACES.
002000 01  FT0099C-DATA-DDMMAAAA.
002100  05  FT0099C-DDMM-DIA            PIC 9(002) VALUE ZEROS.
002200  05  FILLER                      PIC X(001) VALUE '/'.
002300  05  FT0099C-DDMM-MES            PIC 9(002) VALUE ZEROS.
002400  05  FILLER                      PIC X(001) VALUE '/'.
002500  05  FT0099C-DDMM-ANO            PIC 9(004) VALUE ZEROS.
002600  05  FILLER                      PIC X(005) VALUE SPACES.
