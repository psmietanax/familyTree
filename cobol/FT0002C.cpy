000100*================================================================*
000200* DESCRICAO..: BOOK DE TRABALHO DO MOTOR DE ARVORE FAMILIAR
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/03/1987
000500*----------------------------------------------------------------*
000600* ESTRUTURA UNICA COMPARTILHADA POR FT0001A / FT0002A / FT0003A /
000700* FT0004A, NOS MOLDES DO BOOK COPY002A DO CADASTRO DE USUARIO:
000800* UMA TABELA DE PESSOAS (SERVE DE INDICE POR NOME E DE "NOS" DA
000900* LISTA POR IDADE), UMA TABELA DE CABECAS DE FAIXA-ETARIA E UM
001000* "PROXIMO" POR PESSOA - SUBSTITUTOS COBOL DE PONTEIRO/HEAP.
001100* SO O GRUPO FT0002C-REGISTRO E PASSADO NO USING - O HEADER E
001200* SOMENTE DOCUMENTACAO, IGUAL AO BOOK COPY002A.
001300*----------------------------------------------------------------*
001400* FT0002C-PESSOA (0001..0200)  = TABELA DE PESSOAS DA ARVORE
001500* FT0002C-PES-NOME             = NOME DA PESSOA (CHAVE UNICA)
001600* FT0002C-PES-IDADE            = IDADE, EM ANOS
001700* FT0002C-PES-PAI-1/2          = NOME DOS RESPONSAVEIS, OU BRANCO
001800* FT0002C-PES-QTDE-FILHOS      = QTDE DE FILHOS LIGADOS
001900* FT0002C-PES-FILHO (01..10)   = NOMES DOS FILHOS LIGADOS
002000* FT0002C-PES-PROX-IDX         = PROXIMO NA CADEIA DA MESMA IDADE
002100* FT0002C-FAIXA-IDADE (00..150)= INDICE DA CABECA DE CADA FAIXA
002200* FT0002C-VISITADO             = MARCA AUXILIAR P/ TESTE DE CICLO
002300* FT0002C-FILA-BFS             = FILA (OCCURS) P/ RASTREIO A MONTE
002400*----------------------------------------------------------------*
002500* HISTORICO DE ALTERACOES
002600*----------------------------------------------------------------*
002700* 14/03/1987 JRS -------- BOOK ORIGINAL - LOTE ARVORE FAMILIAR
002800* 02/05/1991 JRS RFC0098  QTDE MAX PESSOAS 100 P/ 200 (CRESCE)
002900* 09/11/1998 JRS RFC0231  REVISAO GERAL P/ VIRADA DO SECULO
003000* 22/07/2004 MCS RFC0512  QTDE MAX DE FILHOS ELEVADA DE 06 P/ 10
003100* 30/01/2012 LFA RFC0877  INCLUIDA FILA DE RASTREIO DE ANCESTRAIS
003200* 30/01/2012 LFA RFC0877  UNIFICADO TUDO SOB FT0002C-REGISTRO
003300*================================================================*
003400 01  FT0002C-HEADER.
003500  05  FT0002C-COD-BOOK            PIC X(08) VALUE 'FT0002C '.
003600  05  FT0002C-TAM-BOOK            PIC 9(05) VALUE 00395.
003700  05  FILLER                      PIC X(05) VALUE SPACES.
003800
003900 01  FT0002C-REGISTRO.
004000
004100*----------------------------------------------------------------*
004200*    CONSTANTES DE DIMENSIONAMENTO DA ARVORE
004300*----------------------------------------------------------------*
004400  05  FT0002C-CONSTANTES.
004500   10 FT0002C-MAX-PESSOAS         PIC 9(04) VALUE 0200.
004600   10 FT0002C-MAX-IDADE           PIC 9(03) VALUE 150.
004700   10 FT0002C-MAX-FILHOS          PIC 9(02) VALUE 10.
004800
004900*----------------------------------------------------------------*
005000*    CONTADORES DE CONTROLE DO LOTE (SEM VALOR MONETARIO)
005100*----------------------------------------------------------------*
005200  05  FT0002C-CONTADORES.
005300   10 FT0002C-QTDE-LIDAS          PIC S9(04) COMP VALUE ZERO.
005400   10 FT0002C-QTDE-ACEITAS        PIC S9(04) COMP VALUE ZERO.
005500   10 FT0002C-QTDE-REJEITADAS     PIC S9(04) COMP VALUE ZERO.
005600   10 FT0002C-QTDE-PESSOAS        PIC S9(04) COMP VALUE ZERO.
005700
005800*----------------------------------------------------------------*
005900*    CARTAO DE PARAMETROS DA EXECUCAO (TIPO PARM DE JCL)
006000*----------------------------------------------------------------*
006100  05  FT0002C-PARM-CARTAO         PIC X(35) VALUE SPACES.
006200  05  FT0002C-PARM-CAMPOS REDEFINES FT0002C-PARM-CARTAO.
006300   10 FT0002C-PARM-ORDEM          PIC X(04).
006400      88  FT0002C-ORDEM-ASCENDENTE     VALUE 'ASC '.
006500      88  FT0002C-ORDEM-DESCENDENTE    VALUE 'DESC'.
006600   10 FILLER                      PIC X(01).
006700   10 FT0002C-PARM-NOME-ANCESTRAL PIC X(30).
006800
006900*----------------------------------------------------------------*
007000*    MOTIVO DE REJEICAO DA TRANSACAO CORRENTE (REGRAS 1 A 9)
007100*----------------------------------------------------------------*
007200  05  FT0002C-COD-REJEICAO        PIC 9(02) VALUE ZEROS.
007300      88  FT0002C-REJ-NOME-DUPLICADO         VALUE 01.
007400      88  FT0002C-REJ-IDADE-INVALIDA         VALUE 02.
007500      88  FT0002C-REJ-PAI-INEXISTENTE        VALUE 03.
007600      88  FT0002C-REJ-IDADE-PAI-INVALIDA     VALUE 04.
007700      88  FT0002C-REJ-CICLO-PAIS             VALUE 05.
007800      88  FT0002C-REJ-FILHO-INEXISTENTE      VALUE 06.
007900      88  FT0002C-REJ-IDADE-FILHO-INVALIDA   VALUE 07.
008000      88  FT0002C-REJ-FILHO-SEM-VAGA         VALUE 08.
008100      88  FT0002C-REJ-CICLO-FILHOS           VALUE 09.
008200  05  FT0002C-MOTIVO-REJEICAO     PIC X(60) VALUE SPACES.
008300
008400*----------------------------------------------------------------*
008500*    AREA DE MONTAGEM DE UMA PESSOA ANTES DE LIGAR NA ARVORE
008600*----------------------------------------------------------------*
008700  05  FT0002C-PESSOA-ENTRADA.
008800   10 FT0002C-PEN-NOME            PIC X(30).
008900   10 FT0002C-PEN-IDADE           PIC 9(03).
009000   10 FT0002C-PEN-PAI-1           PIC X(30).
009100   10 FT0002C-PEN-PAI-2           PIC X(30).
009200   10 FT0002C-PEN-QTDE-FILHOS     PIC 9(02).
009300   10 FT0002C-PEN-FILHO OCCURS 10 TIMES
009400                        PIC X(30).
009500  05  FT0002C-PESSOA-ENTRADA-FLAT REDEFINES
009600              FT0002C-PESSOA-ENTRADA         PIC X(395).
009700
009800*----------------------------------------------------------------*
009900*    TABELA DE PESSOAS - INDICE POR NOME E "NOS" DA ARVORE
010000*----------------------------------------------------------------*
010100  05  FT0002C-PESSOA-TAB.
010200   10 FT0002C-PESSOA OCCURS 0200 TIMES.
010300      15 FT0002C-PES-NOME         PIC X(30).
010400      15 FT0002C-PES-IDADE        PIC 9(03).
010500      15 FT0002C-PES-PAIS.
010600         20 FT0002C-PES-PAI-1     PIC X(30).
010700         20 FT0002C-PES-PAI-2     PIC X(30).
010800      15 FT0002C-PES-PAIS-TAB REDEFINES FT0002C-PES-PAIS
010900                        OCCURS 2 TIMES PIC X(30).
011000      15 FT0002C-PES-QTDE-FILHOS  PIC 9(02).
011100      15 FT0002C-PES-FILHO OCCURS 10 TIMES
011200                        PIC X(30).
011300      15 FT0002C-PES-PROX-IDX     PIC S9(04) COMP.
011400
011500*----------------------------------------------------------------*
011600*    CABECAS DE CADEIA DA LISTA ORDENADA POR IDADE (0..150)
011700*----------------------------------------------------------------*
011800  05  FT0002C-FAIXA-IDADE-TAB.
011900   10 FT0002C-FAIXA-IDADE OCCURS 151 TIMES
012000                        PIC S9(04) COMP.
012100
012200*----------------------------------------------------------------*
012300*    MARCA AUXILIAR DE VISITA - TESTE DE CICLO (REGRAS 5 E 9)
012400*----------------------------------------------------------------*
012500  05  FT0002C-VISITADO-TAB.
012600   10 FT0002C-VISITADO OCCURS 0200 TIMES
012700                        PIC X(01).
012800      88  FT0002C-PESSOA-VISITADA      VALUE 'S'.
012900      88  FT0002C-PESSOA-NAO-VISITADA  VALUE 'N'.
013000
013100*----------------------------------------------------------------*
013200*    FILA (OCCURS) PARA O RASTREIO DE ANCESTRAIS EM LARGURA
013300*----------------------------------------------------------------*
013400  05  FT0002C-FILA-BFS.
013500   10 FT0002C-FILA-TOPO           PIC S9(04) COMP VALUE ZERO.
013600   10 FT0002C-FILA-BASE           PIC S9(04) COMP VALUE ZERO.
013700   10 FT0002C-FILA-ITEM OCCURS 0200 TIMES.
013800      15 FT0002C-FILA-IDX-PESSOA  PIC S9(04) COMP.
013900      15 FT0002C-FILA-PROFUNDIDADE
014000                                  PIC 9(03) COMP.
014100
014200*----------------------------------------------------------------*
014300*    SINALIZADORES DIVERSOS DO MOTOR
014400*----------------------------------------------------------------*
014500  05  FT0002C-FLAGS.
014600   10 FT0002C-FIM-ARQ-TRANSACAO   PIC X(01) VALUE 'N'.
014700      88  FT0002C-FIM-TRANSACAO         VALUE 'S'.
014800   10 FT0002C-PESSOA-ENCONTRADA   PIC X(01) VALUE 'N'.
014900      88  FT0002C-ENCONTROU-PESSOA     VALUE 'S'.
015000  05  FILLER                      PIC X(05) VALUE SPACES.
