000100*================================================================*
000200* DESCRICAO..: LOTE DE ARVORE FAMILIAR - GRAVACAO DO ARQUIVO
000300*              DE PESSOAS
000400* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000500* DATA.......: 14/03/1987
000600* OBJETIVO...: GRAVAR NO ARQUIVO DE SAIDA UMA PESSOA POR REGISTRO
000700*              LIDO, NA MESMA ORDEM EM QUE FOI LIGADA NA ARVORE
000800*              PELO FT0002A (SEM REORDENACAO).
000900*----------------------------------------------------------------*
001000* HISTORICO DE ALTERACOES
001100*----------------------------------------------------------------*
001200* 14/03/1987 JRS -------- PROGRAMA ORIGINAL - LOTE ARVORE FAMILIAR
001300* 02/05/1991 JRS RFC0098  QTDE MAX PESSOAS 100 P/ 200 (CRESCE)
001400* 09/11/1998 JRS RFC0231  REVISAO GERAL PARA VIRADA DO ANO 2000
001500* 22/07/2004 MCS RFC0512  QTDE MAX DE FILHOS ELEVADA DE 06 P/ 10
001600* 30/01/2012 LFA RFC0877  INCLUIDO TESTE DE REGISTRO EM BRANCO
001700*================================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. FT0003A.
002000 AUTHOR. JOSE ROBERTO.
002100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS.
002200 DATE-WRITTEN. 14/03/1987.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO - NUCLEO DE SISTEMAS.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOPO-FORMULARIO
003000     UPSI-0 ON  STATUS IS FT03-DEBUG-LIGADO
003100            OFF STATUS IS FT03-DEBUG-DESLIGADO.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PESSOA-FILE ASSIGN TO 'PESSOA.dat'
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  PESSOA-FILE.
004100 01  FD-PESSOA-REGISTRO.
004200  05  FD-PES-NOME                 PIC X(30).
004300  05  FD-PES-IDADE                PIC 9(03).
004400  05  FD-PES-PAI-1                PIC X(30).
004500  05  FD-PES-PAI-2                PIC X(30).
004600  05  FD-PES-QTDE-FILHOS          PIC 9(02).
004700  05  FD-PES-FILHOS.
004800   10 FD-PES-FILHO OCCURS 10 TIMES
004900                               PIC X(30).
005000  05  FD-PES-FILHOS-FLAT REDEFINES FD-PES-FILHOS
005100                               PIC X(300).
005200  05  FILLER                      PIC X(05).
005300 01  FD-PESSOA-FLAT REDEFINES FD-PESSOA-REGISTRO
005400                               PIC X(400).
005500
005600 WORKING-STORAGE SECTION.
005700
005800*    INDICE DE PERCURSO DA TABELA DE PESSOAS DA ARVORE
005900 01  WRK-INDICES.
006000  05  WRK-IND1                    PIC S9(04) COMP VALUE ZERO.
006100  05  WRK-IDX-FILHO               PIC S9(02) COMP VALUE ZERO.
006200  05  FILLER                      PIC X(05) VALUE SPACES.
006300
006400*    CONTADOR DE REGISTROS EFETIVAMENTE GRAVADOS
006500 01  WRK-CONTADOR-GRAVACAO.
006600  05  WRK-QTDE-GRAVADAS           PIC 9(04) VALUE ZEROS.
006700*    REDEFINE O CONTADOR EM 2 PARES DE 2 POSICOES - USADO SO NO
006800*    DISPLAY DE CONFERENCIA QUANDO O SWITCH DE DEBUG ESTA LIGADO.
006900  05  WRK-QTDE-GRAVADAS-PARES REDEFINES WRK-QTDE-GRAVADAS.
007000   10 WRK-QTDE-GRAVADAS-PAR1      PIC 9(02).
007100   10 WRK-QTDE-GRAVADAS-PAR2      PIC 9(02).
007200  05  FILLER                      PIC X(05) VALUE SPACES.
007300
007400 LINKAGE SECTION.
007500*    BOOK UNICO DE TRABALHO DO MOTOR DE ARVORE FAMILIAR
007600     COPY FT0002C.
007700
007800*================================================================*
007900 PROCEDURE DIVISION USING FT0002C-REGISTRO.
008000*================================================================*
008100
008200*----------------------------------------------------------------*
008300*    PROCESSAMENTO PRINCIPAL
008400*----------------------------------------------------------------*
008500 0000-PROCESSAR                   SECTION.
008600*----------------------------------------------------------------*
008700
008800      OPEN OUTPUT PESSOA-FILE
008900
009000      PERFORM 0100-GRAVAR-PESSOA
009100         VARYING WRK-IND1 FROM 1 BY 1
009200         UNTIL WRK-IND1 > FT0002C-QTDE-PESSOAS
009300
009400      PERFORM 9999-FINALIZAR
009500      .
009600*----------------------------------------------------------------*
009700 0000-END.                        EXIT.
009800*----------------------------------------------------------------*
009900
010000*----------------------------------------------------------------*
010100*    MONTAR E GRAVAR UM REGISTRO DE PESSOA NA ORDEM DE LIGACAO
010200*----------------------------------------------------------------*
010300 0100-GRAVAR-PESSOA               SECTION.
010400*----------------------------------------------------------------*
010500
010600      MOVE FT0002C-PES-NOME(WRK-IND1)      TO FD-PES-NOME
010700      MOVE FT0002C-PES-IDADE(WRK-IND1)     TO FD-PES-IDADE
010800      MOVE FT0002C-PES-PAI-1(WRK-IND1)     TO FD-PES-PAI-1
010900      MOVE FT0002C-PES-PAI-2(WRK-IND1)     TO FD-PES-PAI-2
011000      MOVE FT0002C-PES-QTDE-FILHOS(WRK-IND1)
011100                                            TO FD-PES-QTDE-FILHOS
011200      MOVE SPACES                          TO FD-PES-FILHOS
011300
011400      PERFORM 0110-GRAVAR-FILHO
011500         VARYING WRK-IDX-FILHO FROM 1 BY 1
011600         UNTIL WRK-IDX-FILHO >
011700                  FT0002C-PES-QTDE-FILHOS(WRK-IND1)
011800
011900*     REGISTRO DIGITADO A MAO - NAO GRAVA SE FICOU EM BRANCO
012000      IF FD-PESSOA-FLAT NOT = SPACES
012100         WRITE FD-PESSOA-REGISTRO
012200         ADD 1 TO WRK-QTDE-GRAVADAS
012300      END-IF
012400      .
012500*----------------------------------------------------------------*
012600*> cobol-lint CL002 0100-end
012700 0100-END.                        EXIT.
012800*----------------------------------------------------------------*
012900
013000*----------------------------------------------------------------*
013100*    COPIAR UM NOME DE FILHO DA TABELA P/ O REGISTRO DE SAIDA
013200*----------------------------------------------------------------*
013300 0110-GRAVAR-FILHO                SECTION.
013400*----------------------------------------------------------------*
013500
013600      MOVE FT0002C-PES-FILHO(WRK-IND1 WRK-IDX-FILHO)
013700                                  TO FD-PES-FILHO(WRK-IDX-FILHO)
013800      .
013900*----------------------------------------------------------------*
014000*> cobol-lint CL002 0110-end
014100 0110-END.                        EXIT.
014200*----------------------------------------------------------------*
014300
014400*----------------------------------------------------------------*
014500*    FINALIZAR PROGRAMA
014600*----------------------------------------------------------------*
014700 9999-FINALIZAR                   SECTION.
014800*----------------------------------------------------------------*
014900
015000      CLOSE PESSOA-FILE
015100
015200      IF FT03-DEBUG-LIGADO
015300         DISPLAY 'FT0003A - GRAVADAS (PARES): '
015400                 WRK-QTDE-GRAVADAS-PAR1 '/'
015500                 WRK-QTDE-GRAVADAS-PAR2
015600      END-IF
015700
015800      GOBACK
015900      .
016000*----------------------------------------------------------------*
016100*> cobol-lint CL002 9999-end
016200 9999-END.                        EXIT.
016300*----------------------------------------------------------------*
