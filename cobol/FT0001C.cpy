000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DE TRANSACAO DE ARVORE FAMILIAR
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* TAMANHO....: 00400
000600*----------------------------------------------------------------*
000700* FT0001C-NOME         = NOME DA PESSOA A INCLUIR (CHAVE UNICA)
000800* FT0001C-IDADE        = IDADE DA PESSOA, EM ANOS
000900* FT0001C-NOME-PAI-1   = NOME DO 1O. RESPONSAVEL, BRANCO SE NENHUM
001000* FT0001C-NOME-PAI-2   = NOME DO 2O. RESPONSAVEL, BRANCO SE NENHUM
001100* FT0001C-QTDE-FILHOS  = QTDE DE FILHOS INFORMADOS NA TRANSACAO
001200* FT0001C-NOME-FILHO   = NOME DE FILHO JA CADASTRADO A LIGAR
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------*
001600* 14/03/1987 JRS -------- BOOK ORIGINAL - LOTE ARVORE FAMILIAR
001700* 09/11/1998 JRS RFC0231  AJUSTE PIC ANO 2000 - SEM IMPACTO AQUI
001800* 22/07/2004 MCS RFC0512  QTDE MAX DE FILHOS ELEVADA DE 06 P/ 10
001900*================================================================*
002000 01  FT0001C-HEADER.
002100  05  FT0001C-COD-BOOK            PIC X(08) VALUE 'FT0001C '.
002200  05  FT0001C-TAM-BOOK            PIC 9(05) VALUE 00400.
002300  05  FILLER                      PIC X(05) VALUE SPACES.
002400 01  FT0001C-TRANSACAO.
002500  05  FT0001C-NOME                PIC X(30).
002600  05  FT0001C-IDADE               PIC 9(03).
002700  05  FT0001C-NOME-PAI-1          PIC X(30).
002800  05  FT0001C-NOME-PAI-2          PIC X(30).
002900  05  FT0001C-QTDE-FILHOS         PIC 9(02).
003000  05  FT0001C-FILHO OCCURS 10 TIMES.
003100   10 FT0001C-NOME-FILHO          PIC X(30).
003200  05  FILLER                      PIC X(05) VALUE SPACES.
