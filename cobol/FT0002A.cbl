000100*================================================================*
000200* DESCRICAO..: LOTE DE ARVORE FAMILIAR - MOTOR DE MONTAGEM
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* OBJETIVO...: LER O ARQUIVO DE TRANSACOES, APLICAR AS REGRAS DE
000600*              VALIDACAO 1 A 9 E LIGAR CADA PESSOA ACEITA NA
000700*              ARVORE (TABELA DE PESSOAS + FAIXAS DE IDADE).
000800* OBS.......: O LAYOUT DO FD-TRANSACAO-REGISTRO E DIGITADO A MAO
000900*              IGUAL AO BOOK FT0001C - MANTER OS DOIS SINCRONOS
001000*              SE O BOOK FOR ALTERADO.
001100*----------------------------------------------------------------*
001200* HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------*
001400* 14/03/1987 JRS -------- PROGRAMA ORIGINAL - LOTE ARVORE FAMILIAR
001500* 02/05/1991 JRS RFC0098  QTDE MAX PESSOAS 100 P/ 200 (CRESCE)
001600* 09/11/1998 JRS RFC0231  REVISAO GERAL PARA VIRADA DO ANO 2000
001700* 22/07/2004 MCS RFC0512  QTDE MAX DE FILHOS ELEVADA DE 06 P/ 10
001800* 30/01/2012 LFA RFC0877  INCLUIDA VERIFICACAO DE CICLO (REGRA 5)
001900* 30/01/2012 LFA RFC0877  INCLUIDA VERIFICACAO DE CICLO (REGRA 9)
002000* 14/06/2013 LFA RFC0901  AJUSTE NA FILA DE PILHA - ESTOURO 0200
002100*================================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. FT0002A.
002400 AUTHOR. JOSE ROBERTO.
002500 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS.
002600 DATE-WRITTEN. 14/03/1987.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - NUCLEO DE SISTEMAS.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOPO-FORMULARIO
003400     UPSI-0 ON  STATUS IS FT02-DEBUG-LIGADO
003500            OFF STATUS IS FT02-DEBUG-DESLIGADO.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRANSACAO-FILE ASSIGN TO 'TRANSACAO.dat'
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT RELATORIO-FILE ASSIGN TO 'RELATORIO.txt'
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TRANSACAO-FILE.
004700 01  FD-TRANSACAO-REGISTRO.
004800  05  FD-TX-NOME                  PIC X(30).
004900  05  FD-TX-IDADE                 PIC 9(03).
005000  05  FD-TX-PAIS.
005100   10 FD-TX-NOME-PAI-1            PIC X(30).
005200   10 FD-TX-NOME-PAI-2            PIC X(30).
005300  05  FD-TX-PAIS-TAB REDEFINES FD-TX-PAIS
005400                  OCCURS 2 TIMES  PIC X(30).
005500  05  FD-TX-QTDE-FILHOS           PIC 9(02).
005600  05  FD-TX-FILHO OCCURS 10 TIMES PIC X(30).
005700  05  FILLER                      PIC X(05).
005800 01  FD-TRANSACAO-FLAT REDEFINES FD-TRANSACAO-REGISTRO
005900                               PIC X(400).
006000
006100 FD  RELATORIO-FILE.
006200 01  FD-RELATORIO-LINHA           PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500
006600*    AREA DE PESQUISA LINEAR NA TABELA DE PESSOAS
006700 01  WRK-BUSCA.
006800  05  WRK-NOME-BUSCA              PIC X(30) VALUE SPACES.
006900  05  WRK-IDX-BUSCA               PIC S9(04) COMP VALUE ZERO.
007000  05  WRK-IDX-PESSOA              PIC S9(04) COMP VALUE ZERO.
007100  05  FILLER                      PIC X(05) VALUE SPACES.
007200
007300*    INDICES E ACHADOS DA VALIDACAO DE PAIS E FILHOS
007400 01  WRK-VALIDACAO.
007500  05  WRK-IDX-PAI                 PIC S9(02) COMP VALUE ZERO.
007600  05  WRK-IDX-PAI-ACHADO OCCURS 2 TIMES
007700                               PIC S9(04) COMP.
007800  05  WRK-IDX-FILHO               PIC S9(02) COMP VALUE ZERO.
007900  05  WRK-IDX-FILHO-ACHADO OCCURS 10 TIMES
008000                               PIC S9(04) COMP.
008100  05  WRK-IDX-PESSOA-NOVA         PIC S9(04) COMP VALUE ZERO.
008200  05  FILLER                      PIC X(05) VALUE SPACES.
008300
008400*    PILHA DE BUSCA EM PROFUNDIDADE - TESTE DE CICLO (REGRAS 5/9)
008500 01  WRK-DFS.
008600  05  WRK-TOPO-PILHA              PIC S9(04) COMP VALUE ZERO.
008700  05  WRK-VALOR-EMPILHAR          PIC S9(04) COMP VALUE ZERO.
008800  05  WRK-IDX-NO-ATUAL            PIC S9(04) COMP VALUE ZERO.
008900  05  WRK-CICLO-FLAG              PIC X(01) VALUE 'N'.
009000      88  WRK-CICLO-DETECTADO         VALUE 'S'.
009100      88  WRK-SEM-CICLO               VALUE 'N'.
009200  05  WRK-PILHA-ITEM OCCURS 0400 TIMES
009300                               PIC S9(04) COMP.
009400  05  FILLER                      PIC X(05) VALUE SPACES.
009500
009600*    LINHA DE RELATORIO - REJEICAO E TOTAIS
009700 01  WRK-LINHA-RELATORIO          PIC X(132) VALUE SPACES.
009800 01  WRK-LINHA-REJEICAO REDEFINES WRK-LINHA-RELATORIO.
009900  05  WRK-REJ-PREFIXO             PIC X(09).
010000  05  WRK-REJ-CORPO               PIC X(123).
010100
010200*    CAMPOS EDITADOS PARA A LINHA DE TOTAIS DE FIM DE LOTE
010300 01  WRK-TOTAIS-EDITADOS.
010400  05  WRK-QTDE-LIDAS-EDT          PIC ZZZ9.
010500  05  WRK-QTDE-ACEITAS-EDT        PIC ZZZ9.
010600  05  WRK-QTDE-REJEITADAS-EDT     PIC ZZZ9.
010700  05  FILLER                      PIC X(05) VALUE SPACES.
010800
010900 LINKAGE SECTION.
011000*    BOOK UNICO DE TRABALHO DO MOTOR DE ARVORE FAMILIAR
011100     COPY FT0002C.
011200
011300*================================================================*
011400 PROCEDURE DIVISION USING FT0002C-REGISTRO.
011500*================================================================*
011600
011700*----------------------------------------------------------------*
011800*    PROCESSAMENTO PRINCIPAL - LE TODAS AS TRANSACOES DO LOTE
011900*----------------------------------------------------------------*
012000 0000-PROCESSAR                   SECTION.
012100*----------------------------------------------------------------*
012200
012300      OPEN INPUT  TRANSACAO-FILE
012400      OPEN OUTPUT RELATORIO-FILE
012500
012600      PERFORM 0100-LER-TRANSACAO
012700
012800      PERFORM 0200-PROCESSAR-TRANSACAO
012900         UNTIL FT0002C-FIM-TRANSACAO
013000
013100      PERFORM 0800-GRAVAR-TOTAIS
013200
013300      CLOSE TRANSACAO-FILE
013400      CLOSE RELATORIO-FILE
013500      .
013600*----------------------------------------------------------------*
013700 0000-END.                        EXIT.
013800*----------------------------------------------------------------*
013900
014000*----------------------------------------------------------------*
014100*    LER A PROXIMA TRANSACAO - IGNORA LINHA EM BRANCO NO FINAL
014200*    DO ARQUIVO (GO TO RELE A LINHA SEGUINTE, PADRAO ANTIGO)
014300*----------------------------------------------------------------*
014400 0100-LER-TRANSACAO               SECTION.
014500*----------------------------------------------------------------*
014600
014700      READ TRANSACAO-FILE
014800         AT END
014900            SET FT0002C-FIM-TRANSACAO TO TRUE
015000         NOT AT END
015100            ADD 1 TO FT0002C-QTDE-LIDAS
015200      END-READ
015300
015400      IF NOT FT0002C-FIM-TRANSACAO
015500         IF FD-TRANSACAO-FLAT = SPACES
015600            SUBTRACT 1 FROM FT0002C-QTDE-LIDAS
015700            GO TO 0100-LER-TRANSACAO
015800         END-IF
015900      END-IF
016000      .
016100*----------------------------------------------------------------*
016200 0100-END.                        EXIT.
016300*----------------------------------------------------------------*
016400
016500*----------------------------------------------------------------*
016600*    APLICAR AS REGRAS 1 A 9 E LIGAR OU REJEITAR A TRANSACAO
016700*----------------------------------------------------------------*
016800 0200-PROCESSAR-TRANSACAO         SECTION.
016900*----------------------------------------------------------------*
017000
017100      MOVE ZERO                   TO FT0002C-COD-REJEICAO
017200      MOVE SPACES                 TO FT0002C-MOTIVO-REJEICAO
017300      MOVE ZERO                   TO WRK-IDX-PAI-ACHADO(1)
017400                                     WRK-IDX-PAI-ACHADO(2)
017500
017600      PERFORM 0300-REGRA-01 THRU 0300-SAIDA
017700
017800      IF FT0002C-COD-REJEICAO = ZERO
017900         PERFORM 0400-MONTAR-PESSOA
018000         PERFORM 0500-LIGAR-NA-ARVORE
018100         PERFORM 0600-ATUALIZAR-RECIPROCOS
018200         ADD 1 TO FT0002C-QTDE-ACEITAS
018300      ELSE
018400         PERFORM 0700-GRAVAR-REJEICAO
018500         ADD 1 TO FT0002C-QTDE-REJEITADAS
018600      END-IF
018700
018800      PERFORM 0100-LER-TRANSACAO
018900      .
019000*----------------------------------------------------------------*
019100 0200-END.                        EXIT.
019200*----------------------------------------------------------------*
019300
019400*----------------------------------------------------------------*
019500*    REGRA 1 - NOME NAO PODE JA EXISTIR NO INDICE
019600*----------------------------------------------------------------*
019700 0300-REGRA-01                    SECTION.
019800*----------------------------------------------------------------*
019900
020000      MOVE FD-TX-NOME              TO WRK-NOME-BUSCA
020100      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
020200
020300      IF FT0002C-ENCONTROU-PESSOA
020400         SET FT0002C-REJ-NOME-DUPLICADO TO TRUE
020500         MOVE 'DUPLICATE NAME'    TO FT0002C-MOTIVO-REJEICAO
020600         GO TO 0300-SAIDA
020700      END-IF
020800      .
020900*----------------------------------------------------------------*
021000*    REGRA 2 - IDADE DEVE ESTAR ENTRE 0 E MAX-IDADE
021100*----------------------------------------------------------------*
021200 0300-REGRA-02.
021300
021400      IF FD-TX-IDADE > FT0002C-MAX-IDADE
021500         SET FT0002C-REJ-IDADE-INVALIDA TO TRUE
021600         MOVE 'AGE OUT OF RANGE'  TO FT0002C-MOTIVO-REJEICAO
021700         GO TO 0300-SAIDA
021800      END-IF
021900      .
022000*----------------------------------------------------------------*
022100*    REGRAS 3 E 4 - EXISTENCIA E IDADE DOS PAIS INFORMADOS
022200*----------------------------------------------------------------*
022300 0300-REGRA-03-04.
022400
022500      PERFORM 0320-VALIDAR-PAI
022600         VARYING WRK-IDX-PAI FROM 1 BY 1
022700         UNTIL WRK-IDX-PAI > 2
022800            OR FT0002C-COD-REJEICAO NOT = ZERO
022900
023000      IF FT0002C-COD-REJEICAO NOT = ZERO
023100         GO TO 0300-SAIDA
023200      END-IF
023300      .
023400*----------------------------------------------------------------*
023500*    REGRA 5 - PAR DE PAIS NAO PODE FECHAR UM CICLO NA ARVORE
023600*----------------------------------------------------------------*
023700 0300-REGRA-05.
023800
023900      IF FD-TX-PAIS-TAB(1) NOT = SPACES
024000         AND FD-TX-PAIS-TAB(2) NOT = SPACES
024100         PERFORM 0330-VERIFICAR-CICLO-PAIS THRU 0330-SAIDA
024200         IF WRK-CICLO-DETECTADO
024300            SET FT0002C-REJ-CICLO-PAIS TO TRUE
024400            MOVE 'PARENT CYCLE DETECTED'
024500                                  TO FT0002C-MOTIVO-REJEICAO
024600            GO TO 0300-SAIDA
024700         END-IF
024800      END-IF
024900      .
025000*----------------------------------------------------------------*
025100*    REGRAS 6, 7 E 8 - EXISTENCIA, IDADE E VAGA DOS FILHOS
025200*----------------------------------------------------------------*
025300 0300-REGRA-06-07-08.
025400
025500      PERFORM 0340-VALIDAR-FILHO
025600         VARYING WRK-IDX-FILHO FROM 1 BY 1
025700         UNTIL WRK-IDX-FILHO > FD-TX-QTDE-FILHOS
025800            OR FT0002C-COD-REJEICAO NOT = ZERO
025900
026000      IF FT0002C-COD-REJEICAO NOT = ZERO
026100         GO TO 0300-SAIDA
026200      END-IF
026300      .
026400*----------------------------------------------------------------*
026500*    REGRA 9 - CONJUNTO DE FILHOS NAO PODE FECHAR UM CICLO
026600*----------------------------------------------------------------*
026700 0300-REGRA-09.
026800
026900      IF FD-TX-QTDE-FILHOS > ZERO
027000         PERFORM 0350-VERIFICAR-CICLO-FILHOS THRU 0350-SAIDA
027100         IF WRK-CICLO-DETECTADO
027200            SET FT0002C-REJ-CICLO-FILHOS TO TRUE
027300            MOVE 'CHILD CYCLE DETECTED'
027400                                  TO FT0002C-MOTIVO-REJEICAO
027500            GO TO 0300-SAIDA
027600         END-IF
027700      END-IF
027800      .
027900*----------------------------------------------------------------*
028000 0300-SAIDA.                      EXIT.
028100*----------------------------------------------------------------*
028200
028300*----------------------------------------------------------------*
028400*    BUSCA LINEAR DE NOME NA TABELA DE PESSOAS DA ARVORE
028500*----------------------------------------------------------------*
028600 0310-BUSCAR-NOME                 SECTION.
028700*----------------------------------------------------------------*
028800
028900      MOVE ZERO                   TO WRK-IDX-BUSCA
029000      MOVE 'N'                    TO FT0002C-PESSOA-ENCONTRADA
029100
029200      IF WRK-NOME-BUSCA = SPACES
029300         GO TO 0310-SAIDA
029400      END-IF
029500
029600      PERFORM 0311-COMPARAR-NOME
029700         VARYING WRK-IDX-PESSOA FROM 1 BY 1
029800         UNTIL WRK-IDX-PESSOA > FT0002C-QTDE-PESSOAS
029900            OR FT0002C-ENCONTROU-PESSOA
030000
030100      GO TO 0310-SAIDA
030200      .
030300*----------------------------------------------------------------*
030400 0311-COMPARAR-NOME.
030500
030600      IF WRK-NOME-BUSCA = FT0002C-PES-NOME(WRK-IDX-PESSOA)
030700         MOVE WRK-IDX-PESSOA      TO WRK-IDX-BUSCA
030800         MOVE 'S'                 TO FT0002C-PESSOA-ENCONTRADA
030900      END-IF
031000      .
031100*----------------------------------------------------------------*
031200 0310-SAIDA.                      EXIT.
031300*----------------------------------------------------------------*
031400
031500*----------------------------------------------------------------*
031600*    VALIDAR UM DOS DOIS PAIS INFORMADOS (REGRAS 3 E 4)
031700*----------------------------------------------------------------*
031800 0320-VALIDAR-PAI                 SECTION.
031900*----------------------------------------------------------------*
032000
032100      IF FD-TX-PAIS-TAB(WRK-IDX-PAI) NOT = SPACES
032200         MOVE FD-TX-PAIS-TAB(WRK-IDX-PAI) TO WRK-NOME-BUSCA
032300         PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
032400
032500         IF NOT FT0002C-ENCONTROU-PESSOA
032600            SET FT0002C-REJ-PAI-INEXISTENTE TO TRUE
032700            MOVE 'PARENT DOES NOT EXIST'
032800                                  TO FT0002C-MOTIVO-REJEICAO
032900         ELSE
033000            MOVE WRK-IDX-BUSCA
033100                      TO WRK-IDX-PAI-ACHADO(WRK-IDX-PAI)
033200            IF FD-TX-IDADE NOT < FT0002C-PES-IDADE(WRK-IDX-BUSCA)
033300               SET FT0002C-REJ-IDADE-PAI-INVALIDA TO TRUE
033400               MOVE 'AGE NOT LESS THAN PARENT AGE'
033500                                  TO FT0002C-MOTIVO-REJEICAO
033600            END-IF
033700         END-IF
033800      END-IF
033900      .
034000*----------------------------------------------------------------*
034100*> cobol-lint CL002 0320-end
034200 0320-END.                        EXIT.
034300*----------------------------------------------------------------*
034400
034500*----------------------------------------------------------------*
034600*    REGRA 5 - VERIFICAR CICLO SUBINDO A PARTIR DOS DOIS PAIS
034700*----------------------------------------------------------------*
034800 0330-VERIFICAR-CICLO-PAIS        SECTION.
034900*----------------------------------------------------------------*
035000
035100      PERFORM 0331-LIMPAR-VISITADO
035200         VARYING WRK-IDX-PESSOA FROM 1 BY 1
035300         UNTIL WRK-IDX-PESSOA > FT0002C-QTDE-PESSOAS
035400
035500      MOVE ZERO                   TO WRK-TOPO-PILHA
035600      SET WRK-SEM-CICLO           TO TRUE
035700
035800      MOVE WRK-IDX-PAI-ACHADO(1)  TO WRK-VALOR-EMPILHAR
035900      PERFORM 0332-EMPILHAR
036000      MOVE WRK-IDX-PAI-ACHADO(2)  TO WRK-VALOR-EMPILHAR
036100      PERFORM 0332-EMPILHAR
036200
036300      PERFORM 0333-PROCESSAR-PILHA-PAIS
036400         UNTIL WRK-TOPO-PILHA = ZERO
036500            OR WRK-CICLO-DETECTADO
036600
036700      GO TO 0330-SAIDA
036800      .
036900*----------------------------------------------------------------*
037000 0331-LIMPAR-VISITADO.
037100
037200      SET FT0002C-PESSOA-NAO-VISITADA(WRK-IDX-PESSOA) TO TRUE
037300      .
037400*----------------------------------------------------------------*
037500 0332-EMPILHAR.
037600
037700      IF WRK-VALOR-EMPILHAR > ZERO
037800         AND WRK-TOPO-PILHA < 0400
037900         ADD 1 TO WRK-TOPO-PILHA
038000         MOVE WRK-VALOR-EMPILHAR
038100                              TO WRK-PILHA-ITEM(WRK-TOPO-PILHA)
038200      END-IF
038300      .
038400*----------------------------------------------------------------*
038500 0333-PROCESSAR-PILHA-PAIS.
038600
038700      MOVE WRK-PILHA-ITEM(WRK-TOPO-PILHA) TO WRK-IDX-NO-ATUAL
038800      SUBTRACT 1                  FROM WRK-TOPO-PILHA
038900
039000      IF FT0002C-PESSOA-VISITADA(WRK-IDX-NO-ATUAL)
039100         SET WRK-CICLO-DETECTADO  TO TRUE
039200         IF FT02-DEBUG-LIGADO
039300            DISPLAY 'FT0002A - CICLO DE PAIS NO INDICE: '
039400                                  WRK-IDX-NO-ATUAL
039500         END-IF
039600      ELSE
039700         SET FT0002C-PESSOA-VISITADA(WRK-IDX-NO-ATUAL) TO TRUE
039800         MOVE FT0002C-PES-PAI-1(WRK-IDX-NO-ATUAL)
039900                                  TO WRK-NOME-BUSCA
040000         PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
040100         MOVE WRK-IDX-BUSCA       TO WRK-VALOR-EMPILHAR
040200         PERFORM 0332-EMPILHAR
040300         MOVE FT0002C-PES-PAI-2(WRK-IDX-NO-ATUAL)
040400                                  TO WRK-NOME-BUSCA
040500         PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
040600         MOVE WRK-IDX-BUSCA       TO WRK-VALOR-EMPILHAR
040700         PERFORM 0332-EMPILHAR
040800      END-IF
040900      .
041000*----------------------------------------------------------------*
041100 0330-SAIDA.                      EXIT.
041200*----------------------------------------------------------------*
041300
041400*----------------------------------------------------------------*
041500*    VALIDAR UM DOS FILHOS INFORMADOS (REGRAS 6, 7 E 8)
041600*----------------------------------------------------------------*
041700 0340-VALIDAR-FILHO               SECTION.
041800*----------------------------------------------------------------*
041900
042000      MOVE FD-TX-FILHO(WRK-IDX-FILHO) TO WRK-NOME-BUSCA
042100      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
042200
042300      IF NOT FT0002C-ENCONTROU-PESSOA
042400         SET FT0002C-REJ-FILHO-INEXISTENTE TO TRUE
042500         MOVE 'CHILD DOES NOT EXIST'
042600                                  TO FT0002C-MOTIVO-REJEICAO
042700      ELSE
042800         MOVE WRK-IDX-BUSCA
042900                      TO WRK-IDX-FILHO-ACHADO(WRK-IDX-FILHO)
043000         IF FD-TX-IDADE NOT > FT0002C-PES-IDADE(WRK-IDX-BUSCA)
043100            SET FT0002C-REJ-IDADE-FILHO-INVALIDA TO TRUE
043200            MOVE 'AGE NOT GREATER THAN CHILD AGE'
043300                                  TO FT0002C-MOTIVO-REJEICAO
043400         ELSE
043500            IF FT0002C-PES-PAI-1(WRK-IDX-BUSCA) NOT = SPACES
043600               AND FT0002C-PES-PAI-2(WRK-IDX-BUSCA) NOT = SPACES
043700               SET FT0002C-REJ-FILHO-SEM-VAGA TO TRUE
043800               MOVE 'CHILD HAS NO PARENT SLOT AVAILABLE'
043900                                  TO FT0002C-MOTIVO-REJEICAO
044000            END-IF
044100         END-IF
044200      END-IF
044300      .
044400*----------------------------------------------------------------*
044500*> cobol-lint CL002 0340-end
044600 0340-END.                        EXIT.
044700*----------------------------------------------------------------*
044800
044900*----------------------------------------------------------------*
045000*    REGRA 9 - VERIFICAR CICLO DESCENDO A PARTIR DOS FILHOS
045100*----------------------------------------------------------------*
045200 0350-VERIFICAR-CICLO-FILHOS      SECTION.
045300*----------------------------------------------------------------*
045400
045500      PERFORM 0331-LIMPAR-VISITADO
045600         VARYING WRK-IDX-PESSOA FROM 1 BY 1
045700         UNTIL WRK-IDX-PESSOA > FT0002C-QTDE-PESSOAS
045800
045900      MOVE ZERO                   TO WRK-TOPO-PILHA
046000      SET WRK-SEM-CICLO           TO TRUE
046100
046200      PERFORM 0352-EMPILHAR-FILHOS-INICIAIS
046300         VARYING WRK-IDX-FILHO FROM 1 BY 1
046400         UNTIL WRK-IDX-FILHO > FD-TX-QTDE-FILHOS
046500
046600      PERFORM 0353-PROCESSAR-PILHA-FILHOS
046700         UNTIL WRK-TOPO-PILHA = ZERO
046800            OR WRK-CICLO-DETECTADO
046900
047000      GO TO 0350-SAIDA
047100      .
047200*----------------------------------------------------------------*
047300 0352-EMPILHAR-FILHOS-INICIAIS.
047400
047500      MOVE WRK-IDX-FILHO-ACHADO(WRK-IDX-FILHO)
047600                                  TO WRK-VALOR-EMPILHAR
047700      PERFORM 0332-EMPILHAR
047800      .
047900*----------------------------------------------------------------*
048000 0353-PROCESSAR-PILHA-FILHOS.
048100
048200      MOVE WRK-PILHA-ITEM(WRK-TOPO-PILHA) TO WRK-IDX-NO-ATUAL
048300      SUBTRACT 1                  FROM WRK-TOPO-PILHA
048400
048500      IF FT0002C-PESSOA-VISITADA(WRK-IDX-NO-ATUAL)
048600         SET WRK-CICLO-DETECTADO  TO TRUE
048700         IF FT02-DEBUG-LIGADO
048800            DISPLAY 'FT0002A - CICLO DE FILHOS NO INDICE: '
048900                                  WRK-IDX-NO-ATUAL
049000         END-IF
049100      ELSE
049200         SET FT0002C-PESSOA-VISITADA(WRK-IDX-NO-ATUAL) TO TRUE
049300         PERFORM 0354-EMPILHAR-FILHOS-DE
049400            VARYING WRK-IDX-FILHO FROM 1 BY 1
049500            UNTIL WRK-IDX-FILHO >
049600                  FT0002C-PES-QTDE-FILHOS(WRK-IDX-NO-ATUAL)
049700      END-IF
049800      .
049900*----------------------------------------------------------------*
050000 0354-EMPILHAR-FILHOS-DE.
050100
050200      MOVE FT0002C-PES-FILHO(WRK-IDX-NO-ATUAL WRK-IDX-FILHO)
050300                                  TO WRK-NOME-BUSCA
050400      PERFORM 0310-BUSCAR-NOME THRU 0310-SAIDA
050500      MOVE WRK-IDX-BUSCA          TO WRK-VALOR-EMPILHAR
050600      PERFORM 0332-EMPILHAR
050700      .
050800*----------------------------------------------------------------*
050900 0350-SAIDA.                      EXIT.
051000*----------------------------------------------------------------*
051100
051200*----------------------------------------------------------------*
051300*    MONTAR A AREA DE ENTRADA DA PESSOA A PARTIR DA TRANSACAO
051400*----------------------------------------------------------------*
051500 0400-MONTAR-PESSOA               SECTION.
051600*----------------------------------------------------------------*
051700
051800      MOVE FD-TX-NOME             TO FT0002C-PEN-NOME
051900      MOVE FD-TX-IDADE            TO FT0002C-PEN-IDADE
052000      MOVE FD-TX-NOME-PAI-1       TO FT0002C-PEN-PAI-1
052100      MOVE FD-TX-NOME-PAI-2       TO FT0002C-PEN-PAI-2
052200      MOVE FD-TX-QTDE-FILHOS      TO FT0002C-PEN-QTDE-FILHOS
052300
052400      PERFORM 0410-COPIAR-FILHOS
052500         VARYING WRK-IDX-FILHO FROM 1 BY 1
052600         UNTIL WRK-IDX-FILHO > FD-TX-QTDE-FILHOS
052700      .
052800*----------------------------------------------------------------*
052900*> cobol-lint CL002 0400-end
053000 0400-END.                        EXIT.
053100*----------------------------------------------------------------*
053200
053300*----------------------------------------------------------------*
053400*    COPIAR UM NOME DE FILHO DA TRANSACAO P/ A AREA DE ENTRADA
053500*----------------------------------------------------------------*
053600 0410-COPIAR-FILHOS               SECTION.
053700*----------------------------------------------------------------*
053800
053900      MOVE FD-TX-FILHO(WRK-IDX-FILHO)
054000                      TO FT0002C-PEN-FILHO(WRK-IDX-FILHO)
054100      .
054200*----------------------------------------------------------------*
054300*> cobol-lint CL002 0410-end
054400 0410-END.                        EXIT.
054500*----------------------------------------------------------------*
054600
054700*----------------------------------------------------------------*
054800*    LIGAR A PESSOA MONTADA NA TABELA E NA FAIXA DE IDADE (LIFO)
054900*----------------------------------------------------------------*
055000 0500-LIGAR-NA-ARVORE             SECTION.
055100*----------------------------------------------------------------*
055200
055300      ADD 1 TO FT0002C-QTDE-PESSOAS
055400      MOVE FT0002C-QTDE-PESSOAS   TO WRK-IDX-PESSOA-NOVA
055500
055600      MOVE FT0002C-PEN-NOME
055700                 TO FT0002C-PES-NOME(WRK-IDX-PESSOA-NOVA)
055800      MOVE FT0002C-PEN-IDADE
055900                 TO FT0002C-PES-IDADE(WRK-IDX-PESSOA-NOVA)
056000      MOVE FT0002C-PEN-PAI-1
056100                 TO FT0002C-PES-PAI-1(WRK-IDX-PESSOA-NOVA)
056200      MOVE FT0002C-PEN-PAI-2
056300                 TO FT0002C-PES-PAI-2(WRK-IDX-PESSOA-NOVA)
056400      MOVE FT0002C-PEN-QTDE-FILHOS
056500                 TO FT0002C-PES-QTDE-FILHOS(WRK-IDX-PESSOA-NOVA)
056600
056700      PERFORM 0510-COPIAR-FILHOS-NOVOS
056800         VARYING WRK-IDX-FILHO FROM 1 BY 1
056900         UNTIL WRK-IDX-FILHO > FT0002C-PEN-QTDE-FILHOS
057000
057100*     INSERE NO TOPO DA CADEIA DA FAIXA DE IDADE (LIFO)
057200      MOVE FT0002C-FAIXA-IDADE(FT0002C-PEN-IDADE + 1)
057300                 TO FT0002C-PES-PROX-IDX(WRK-IDX-PESSOA-NOVA)
057400      MOVE WRK-IDX-PESSOA-NOVA
057500                 TO FT0002C-FAIXA-IDADE(FT0002C-PEN-IDADE + 1)
057600      .
057700*----------------------------------------------------------------*
057800*> cobol-lint CL002 0500-end
057900 0500-END.                        EXIT.
058000*----------------------------------------------------------------*
058100
058200*----------------------------------------------------------------*
058300*    COPIAR OS FILHOS INFORMADOS P/ O NO RECEM CRIADO NA TABELA
058400*----------------------------------------------------------------*
058500 0510-COPIAR-FILHOS-NOVOS         SECTION.
058600*----------------------------------------------------------------*
058700
058800      MOVE FT0002C-PEN-FILHO(WRK-IDX-FILHO)
058900           TO FT0002C-PES-FILHO(WRK-IDX-PESSOA-NOVA WRK-IDX-FILHO)
059000      .
059100*----------------------------------------------------------------*
059200*> cobol-lint CL002 0510-end
059300 0510-END.                        EXIT.
059400*----------------------------------------------------------------*
059500
059600*----------------------------------------------------------------*
059700*    ATUALIZAR OS VINCULOS RECIPROCOS DE PAIS E FILHOS LIGADOS
059800*----------------------------------------------------------------*
059900 0600-ATUALIZAR-RECIPROCOS        SECTION.
060000*----------------------------------------------------------------*
060100
060200      PERFORM 0610-ATUALIZAR-PAI
060300         VARYING WRK-IDX-PAI FROM 1 BY 1
060400         UNTIL WRK-IDX-PAI > 2
060500
060600      PERFORM 0620-ATUALIZAR-FILHO
060700         VARYING WRK-IDX-FILHO FROM 1 BY 1
060800         UNTIL WRK-IDX-FILHO > FT0002C-PEN-QTDE-FILHOS
060900      .
061000*----------------------------------------------------------------*
061100*> cobol-lint CL002 0600-end
061200 0600-END.                        EXIT.
061300*----------------------------------------------------------------*
061400
061500*----------------------------------------------------------------*
061600*    AVERBAR O NOVO FILHO NA LISTA DE FILHOS DO PAI ENCONTRADO
061700*----------------------------------------------------------------*
061800 0610-ATUALIZAR-PAI               SECTION.
061900*----------------------------------------------------------------*
062000
062100      IF WRK-IDX-PAI-ACHADO(WRK-IDX-PAI) > ZERO
062200         ADD 1 TO FT0002C-PES-QTDE-FILHOS
062300                            (WRK-IDX-PAI-ACHADO(WRK-IDX-PAI))
062400         MOVE FT0002C-PEN-NOME
062500            TO FT0002C-PES-FILHO(WRK-IDX-PAI-ACHADO(WRK-IDX-PAI)
062600               FT0002C-PES-QTDE-FILHOS(WRK-IDX-PAI-ACHADO
062700                                              (WRK-IDX-PAI)))
062800      END-IF
062900      .
063000*----------------------------------------------------------------*
063100*> cobol-lint CL002 0610-end
063200 0610-END.                        EXIT.
063300*----------------------------------------------------------------*
063400
063500*----------------------------------------------------------------*
063600*    LIGAR O NOVO PAI AO FILHO ENCONTRADO - PRIMEIRA VAGA LIVRE
063700*----------------------------------------------------------------*
063800 0620-ATUALIZAR-FILHO             SECTION.
063900*----------------------------------------------------------------*
064000
064100      IF WRK-IDX-FILHO-ACHADO(WRK-IDX-FILHO) > ZERO
064200         IF FT0002C-PES-PAI-1(WRK-IDX-FILHO-ACHADO(WRK-IDX-FILHO))
064300                                  = SPACES
064400            MOVE FT0002C-PEN-NOME TO
064500               FT0002C-PES-PAI-1(WRK-IDX-FILHO-ACHADO
064600                                        (WRK-IDX-FILHO))
064700         ELSE
064800            MOVE FT0002C-PEN-NOME TO
064900               FT0002C-PES-PAI-2(WRK-IDX-FILHO-ACHADO
065000                                        (WRK-IDX-FILHO))
065100         END-IF
065200      END-IF
065300      .
065400*----------------------------------------------------------------*
065500*> cobol-lint CL002 0620-end
065600 0620-END.                        EXIT.
065700*----------------------------------------------------------------*
065800
065900*----------------------------------------------------------------*
066000*    GRAVAR LINHA DE REJEICAO DA TRANSACAO CORRENTE
066100*----------------------------------------------------------------*
066200 0700-GRAVAR-REJEICAO             SECTION.
066300*----------------------------------------------------------------*
066400
066500      MOVE SPACES                 TO WRK-LINHA-RELATORIO
066600      MOVE 'REJECTED '            TO WRK-REJ-PREFIXO
066700
066800      STRING FD-TX-NOME     DELIMITED BY SPACE
066900             ': '           DELIMITED BY SIZE
067000             FT0002C-MOTIVO-REJEICAO DELIMITED BY SIZE
067100             INTO WRK-REJ-CORPO
067200
067300      MOVE WRK-LINHA-RELATORIO    TO FD-RELATORIO-LINHA
067400      WRITE FD-RELATORIO-LINHA
067500      .
067600*----------------------------------------------------------------*
067700*> cobol-lint CL002 0700-end
067800 0700-END.                        EXIT.
067900*----------------------------------------------------------------*
068000
068100*----------------------------------------------------------------*
068200*    GRAVAR A LINHA DE TOTAIS DE FIM DO LOTE DE CONSTRUCAO
068300*----------------------------------------------------------------*
068400 0800-GRAVAR-TOTAIS               SECTION.
068500*----------------------------------------------------------------*
068600
068700      MOVE FT0002C-QTDE-LIDAS      TO WRK-QTDE-LIDAS-EDT
068800      MOVE FT0002C-QTDE-ACEITAS    TO WRK-QTDE-ACEITAS-EDT
068900      MOVE FT0002C-QTDE-REJEITADAS TO WRK-QTDE-REJEITADAS-EDT
069000
069100      MOVE SPACES                  TO WRK-LINHA-RELATORIO
069200      STRING 'TRANSACTIONS READ: '  DELIMITED BY SIZE
069300             WRK-QTDE-LIDAS-EDT     DELIMITED BY SIZE
069400             '  ACCEPTED: '         DELIMITED BY SIZE
069500             WRK-QTDE-ACEITAS-EDT   DELIMITED BY SIZE
069600             '  REJECTED: '         DELIMITED BY SIZE
069700             WRK-QTDE-REJEITADAS-EDT DELIMITED BY SIZE
069800             INTO WRK-LINHA-RELATORIO
069900
070000      MOVE WRK-LINHA-RELATORIO     TO FD-RELATORIO-LINHA
070100      WRITE FD-RELATORIO-LINHA
070200      .
070300*----------------------------------------------------------------*
070400*> cobol-lint CL002 0800-end
070500 0800-END.                        EXIT.
070600*----------------------------------------------------------------*
