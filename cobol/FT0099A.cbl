000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 14/03/1987
000400* OBJETIVO: OBTER DATA DO SISTEMA PARA CABECALHO DE RELATORIO
000500* OBS.: UTILITARIO GENERICO - USADO PELO LOTE DE ARVORE FAMILIAR
000600*----------------------------------------------------------------*
000700* HISTORICO DE ALTERACOES
000800*----------------------------------------------------------------*
000900* 14/03/1987 JRS -------- PROGRAMA ORIGINAL
001000* 20/06/1989 JRS RFC0044  INCLUIDO DIA JULIANO P/ FUTURA VIRADA
001100* 11/02/1993 CBS RFC0166  CORRIGIDO SINAL DO RETORNO EM ERRO
001200* 05/08/1996 CBS RFC0198  PADRONIZADO NOME DE CAMPOS DE TRABALHO
001300* 09/11/1998 JRS RFC0231  REVISAO GERAL PARA VIRADA DO ANO 2000
001400* 14/01/1999 JRS RFC0233  CONFIRMADO SEM JANELA DE SECULO NO ANO
001500* 30/01/2012 LFA RFC0877  AJUSTE DE COMENTARIOS - SEM MUDANCA FUNC
001600*================================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. FT0099A.
001900 AUTHOR. JOSE ROBERTO.
002000 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS.
002100 DATE-WRITTEN. 14/03/1987.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO - NUCLEO DE SISTEMAS.
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOPO-FORMULARIO
002900     UPSI-0 ON  STATUS IS FT99-DEBUG-LIGADO
003000            OFF STATUS IS FT99-DEBUG-DESLIGADO.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400
003500*    DATA DO SISTEMA - YYYYMMDD
003600 01  WRK-DATA-SISTEMA             PIC 9(08) VALUE ZEROS.
003700 01  WRK-DATA-PARTES REDEFINES WRK-DATA-SISTEMA.
003800  05  WRK-DATA-ANO                PIC 9(04).
003900  05  WRK-DATA-MES                PIC 9(02).
004000  05  WRK-DATA-DIA                PIC 9(02).
004100
004200*    HORA DO SISTEMA - HHMMSSCC (NAO EXPORTADA NO BOOK)
004300 01  WRK-HORA-SISTEMA             PIC 9(08) VALUE ZEROS.
004400 01  WRK-HORA-PARTES REDEFINES WRK-HORA-SISTEMA.
004500  05  WRK-HORA-HH                 PIC 9(02).
004600  05  WRK-HORA-MM                 PIC 9(02).
004700  05  WRK-HORA-SS                 PIC 9(02).
004800  05  WRK-HORA-CC                 PIC 9(02).
004900
005000*    DIA JULIANO - YYYYDDD - RESERVADO P/ CALCULO DE VIRADA
005100 01  WRK-DIA-JULIANO               PIC 9(07) VALUE ZEROS.
005200 01  WRK-DIA-JULIANO-PARTES REDEFINES WRK-DIA-JULIANO.
005300  05  WRK-JULIANO-ANO              PIC 9(04).
005400  05  WRK-JULIANO-DIA              PIC 9(03).
005500
005600 01  WRK-RETORNO-CHAMADA           PIC S9(04) COMP VALUE ZERO.
005700
005800 LINKAGE SECTION.
005900*    BOOK DE DATA DO SISTEMA
006000     COPY FT0099C.
006100
006200*================================================================*
006300 PROCEDURE DIVISION USING FT0099C-REGISTRO
006400                           FT0099C-DATA-DDMMAAAA.
006500*================================================================*
006600
006700*----------------------------------------------------------------*
006800*    PROCESSAMENTO PRINCIPAL
006900*----------------------------------------------------------------*
007000*> cobol-lint CL002 0000-processar
007100 0000-PROCESSAR                  SECTION.
007200*----------------------------------------------------------------*
007300
007400      PERFORM 0001-OBTER-DATA-SISTEMA
007500      PERFORM 0002-FORMATAR-DATA-RELATORIO
007600      PERFORM 9999-FINALIZAR
007700      .
007800*----------------------------------------------------------------*
007900*> cobol-lint CL002 0000-end
008000 0000-END.                       EXIT.
008100*----------------------------------------------------------------*
008200
008300*----------------------------------------------------------------*
008400*    OBTER DATA E DIA JULIANO DO SISTEMA
008500*----------------------------------------------------------------*
008600 0001-OBTER-DATA-SISTEMA         SECTION.
008700*----------------------------------------------------------------*
008800
008900      ACCEPT WRK-DATA-SISTEMA    FROM DATE YYYYMMDD
009000      ACCEPT WRK-HORA-SISTEMA    FROM TIME
009100      ACCEPT WRK-DIA-JULIANO     FROM DAY YYYYDDD
009200
009300      MOVE WRK-DATA-ANO          TO FT0099C-DATA-ANO
009400      MOVE WRK-DATA-MES          TO FT0099C-DATA-MES
009500      MOVE WRK-DATA-DIA          TO FT0099C-DATA-DIA
009600
009700      IF FT99-DEBUG-LIGADO
009800         DISPLAY 'FT0099A - DIA JULIANO DO LOTE: '
009900                                 WRK-JULIANO-DIA
010000      END-IF
010100      .
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0001-end
010400 0001-END.                       EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    FORMATAR DATA NO PADRAO DD/MM/AAAA P/ CABECALHO
010900*----------------------------------------------------------------*
011000 0002-FORMATAR-DATA-RELATORIO    SECTION.
011100*----------------------------------------------------------------*
011200
011300      MOVE FT0099C-DATA-DIA      TO FT0099C-DDMM-DIA
011400      MOVE FT0099C-DATA-MES      TO FT0099C-DDMM-MES
011500      MOVE FT0099C-DATA-ANO      TO FT0099C-DDMM-ANO
011600      .
011700*----------------------------------------------------------------*
011800*> cobol-lint CL002 0002-end
011900 0002-END.                       EXIT.
012000*----------------------------------------------------------------*
012100
012200*----------------------------------------------------------------*
012300*    FINALIZAR PROGRAMA
012400*----------------------------------------------------------------*
012500 9999-FINALIZAR                  SECTION.
012600*----------------------------------------------------------------*
012700
012800      GOBACK
012900      .
013000*----------------------------------------------------------------*
013100*> cobol-lint CL002 9999-end
013200 9999-END.                       EXIT.
013300*----------------------------------------------------------------*
